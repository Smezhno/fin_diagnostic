000100*****************************************************
000110*                                                    *
000120*          P&L DIAGNOSTIC - INTAKE & CLEANSING       *
000130*                                                    *
000140*****************************************************
000150*
000160       IDENTIFICATION          DIVISION.
000170*================================
000180*
000190       PROGRAM-ID.         PD010.
000200***
000210*    AUTHOR.         D M FENWICK FIDPM, 11/04/87,
000220*                    FOR APPLEWOOD COMPUTERS.
000230*    INSTALLATION.   APPLEWOOD COMPUTERS.
000240*    DATE-WRITTEN.   11/04/87.
000250*    DATE-COMPILED.
000260*    SECURITY.       COPYRIGHT (C) 1987-2026 AND LATER,
000270*                    VINCENT BRYAN COEN AND APPLEWOOD
000280*                    COMPUTERS.  DISTRIBUTED UNDER THE
000290*                    GNU GENERAL PUBLIC LICENSE.  SEE
000300*                    THE FILE COPYING FOR DETAILS.
000310***
000320*    REMARKS.        READS THE MONTHLY P&L EXTRACT,
000330*                    CLEANSES AND VALIDATES EVERY
000340*                    AMOUNT AND PERIOD FIELD, SORTS
000350*                    THE SURVIVORS INTO PERIOD ORDER
000360*                    AND HANDS THEM TO PD020.
000370***
000380*    VERSION.        SEE PROG-NAME IN WS.
000390*    CALLED MODULES. NONE.
000400*    FILES USED :
000410*                    PNL-INPUT.     RAW MONTHLY EXTRACT.
000420*                    PD-CLEAN-FILE. CLEANSED, SORTED
000430*                                   OUTPUT TO PD020.
000440*                    PD-WARN-FILE.  CLEANSING WARNINGS
000450*                                   CARRIED TO PD020.
000460*    ERROR MESSAGES USED.
000470*                    PD001, PD002.
000480***
000490* CHANGES:
000500* 11/04/87 DMF - 1.0.00 CREATED - BRANCH SUMMARY FEED.
000510* 02/09/89 DMF - 1.1.00 ADDED MARKETING EXPENSE COLUMN.
000520* 14/02/91 DMF - 1.2.00 RENT COLUMN SPLIT FROM 'OTHER'.
000530* 19/11/93 DMF - 1.2.01 EMPTY-ROW SKIP ADDED - BRANCH
000540*                       EXTRACTS CARRY BLANK TRAILERS.
000550* 07/06/95 DMF - 1.3.00 ACCEPT FOREIGN BOOKKEEPING
000560*                       EXTRACTS (RUSSIAN MONTH NAMES,
000570*                       CONTINENTAL DATE FORMS) FOR THE
000580*                       OVERSEAS FRANCHISE PILOT.
000590* 21/09/98 DMF - 1.3.01 Y2K - PERIOD YEAR NOW HELD AS
000600*                       4 DIGITS THROUGHOUT, DEFAULT
000610*                       YEAR TAKEN FROM 4-DIGIT SYSTEM
000620*                       DATE.  CENTURY WINDOW REMOVED.
000630* 29/01/09 VBC         MIGRATION TO OPEN COBOL/GNUCOBOL.
000640* 24/10/16 VBC     .02 RENUMBERED PY-PREFIXED FIELDS PD-
000650*                      WHEN LIFTED OUT OF THE PAYROLL
000660*                      SUITE INTO ITS OWN PD- MODULE.
000670* 16/04/24 VBC         COPYRIGHT NOTICE UPDATE
000680*                      SUPERSEDING ALL PRIOR NOTICES.
000690* 04/02/26 VBC - 2.0.00 REWRITTEN AS THE FEED FOR THE
000700*                       NEW PD020 DIAGNOSTIC REPORT -
000710*                       DIRTY-NUMBER CLEANSING AND
000720*                       PERIOD PARSING REBUILT TO MATCH
000730*                       THE NEW MINI-ACCOUNTS CLIENT
000740*                       UPLOAD SPECIFICATION.
000750* 22/06/26 VBC - 2.0.01 AA073 WAS MEASURING DIGITS AFTER
000760*                       THE DECIMAL COMMA OFF THE FIXED
000770*                       20-BYTE FIELD WIDTH INSTEAD OF THE
000780*                       REAL TRIMMED LENGTH - A LONE COMMA
000790*                       WITH 1-2 DECIMALS WAS BEING READ AS
000800*                       A THOUSANDS MARK AND STRIPPED, SO
000810*                       "1200,5" CAME OUT AS 12005.00 NOT
000820*                       1200.50.  NOW MEASURED OFF
000830*                       WS-APPEND-POS, THE REAL LENGTH LEFT
000840*                       BY AA072A.  RAISED BY BRANCH AUDIT.
000850***
000860*************************************************************
000870* COPYRIGHT NOTICE.
000880* ****************
000890*
000900* THIS NOTICE SUPERSEDES ALL PRIOR COPYRIGHT NOTICES AND WAS
000910* UPDATED 2024-04-16.
000920*
000930* THIS PROGRAM IS PART OF THE APPLEWOOD COMPUTERS ACCOUNTING
000940* SYSTEM AND IS COPYRIGHT (C) VINCENT B COEN, 1987-2026 AND
000950* LATER.  DISTRIBUTED AS FREE SOFTWARE UNDER THE GNU GENERAL
000960* PUBLIC LICENSE, VERSION 3 AND LATER, FOR PERSONAL USAGE
000970* ONLY, INCLUDING USE WITHIN A BUSINESS, BUT EXCLUDING
000980* REPACKAGING OR RESALE, RENTAL OR HIRE IN ANY WAY.  SEE THE
000990* FILE COPYING FOR DETAILS.
001000*************************************************************
001010*
001020       ENVIRONMENT             DIVISION.
001030*================================
001040*
001050       CONFIGURATION SECTION.
001060       SPECIAL-NAMES.
001070           C01 IS TOP-OF-FORM
001080           CLASS PD-EMPTY-DASH IS "-" "—" "–"
001090           UPSI-0 ON STATUS IS PD-TEST-RUN-SW.
001100*
001110       INPUT-OUTPUT            SECTION.
001120       FILE-CONTROL.
001130       COPY "SELPDIN.cob".
001140       COPY "SELPDCL.cob".
001150       COPY "SELPDWN.cob".
001160       COPY "SELPDSW.cob".
001170*
001180       DATA                    DIVISION.
001190*================================
001200*
001210       FILE SECTION.
001220*
001230       COPY "FDPDIN.cob".
001240       COPY "FDPDCL.cob".
001250       COPY "FDPDWN.cob".
001260*
001270*  SORT WORK FILE - CLEANSED RECORDS PASS THROUGH HERE
001280*  TO BE RESEQUENCED INTO PERIOD ORDER.  SAME SHAPE AS
001290*  WSPDCLN BUT NAMED SW- AS IT IS SORT-INTERNAL ONLY.
001300*
001310       SD  PD-SORT-WORK.
001320       01  PD-SORT-RECORD.
001330           03  SW-PERIOD-KEY.
001340               05  SW-PERIOD-YEAR      PIC 9(4).
001350               05  SW-PERIOD-MONTH     PIC 9(2).
001360*  THE SORT'S ASCENDING KEY IS THE TWO ELEMENTARY ITEMS
001370*  ABOVE; THE SIX-DIGIT REDEFINITION BELOW IS NOT SORTED
001380*  ON, IT JUST GIVES AA090/AA095 A SINGLE FIELD TO MOVE
001390*  WHEN BUILDING THE "YYYY-MM" REPORT COLUMN.
001400           03  SW-PERIOD-NUM  REDEFINES SW-PERIOD-KEY
001410                                       PIC 9(6).
001420*  REVENUE IS MANDATORY SO CARRIES NO PRESENT-SWITCH -
001430*  A RECORD WITHOUT ONE NEVER REACHES THE SORT (RULE 4).
001440           03  SW-REVENUE              PIC 9(11)V9(2).
001450           03  SW-COGS                 PIC 9(11)V9(2).
001460           03  SW-COGS-PRESENT         PIC X.
001470           03  SW-RENT                 PIC 9(11)V9(2).
001480           03  SW-RENT-PRESENT         PIC X.
001490           03  SW-PAYROLL              PIC 9(11)V9(2).
001500           03  SW-PAYROLL-PRESENT      PIC X.
001510           03  SW-MARKETING            PIC 9(11)V9(2).
001520           03  SW-MARKETING-PRESENT    PIC X.
001530           03  SW-OTHER                PIC 9(11)V9(2).
001540           03  SW-OTHER-PRESENT        PIC X.
001550           03  FILLER                  PIC X(10).
001560*
001570       WORKING-STORAGE SECTION.
001580*-----------------------
001590       77  PROG-NAME               PIC X(15) VALUE "PD010 (2.0.00)".
001600*
001610       01  WS-FILE-STATUSES.
001620           03  PD-IN-STATUS         PIC XX.
001630           03  PD-CL-STATUS         PIC XX.
001640           03  PD-WN-STATUS         PIC XX.
001650           03  FILLER               PIC X(10).
001660*
001670       01  WS-SWITCHES.
001680           03  WS-EOF-RAW           PIC X     VALUE "N".
001690           03  WS-EOF-SORT          PIC X     VALUE "N".
001700           03  FILLER               PIC X(06).
001710*
001720       01  WS-COUNTERS.
001730*  ONE COUNTER PER CLEANSING OUTCOME (RULE 1/3/4) - ALL
001740*  FOUR FEED AA050'S "X RECORDS SKIPPED" WARNING LINES.
001750           03  WS-EMPTY-CNT         PIC 9(5)  COMP  VALUE ZERO.
001760           03  WS-NOREV-CNT         PIC 9(5)  COMP  VALUE ZERO.
001770           03  WS-BADPRD-CNT        PIC 9(5)  COMP  VALUE ZERO.
001780           03  WS-SURVIVOR-CNT      PIC 9(5)  COMP  VALUE ZERO.
001790           03  WS-WARN-CNT          PIC 9(2)  COMP  VALUE ZERO.
001800*  DISPLAY MIRROR OF WHICHEVER COMP COUNT IS CURRENTLY
001810*  BEING EDITED INTO A WARNING LINE (AA050 ET SEQ).
001820           03  WS-CNT-ED            PIC 9(5).
001830           03  FILLER               PIC X(08).
001840*
001850*  HOLDERS FOR ONE RECORD'S CLEANSED FIELDS, AWAITING
001860*  PERIOD PARSING AND RELEASE TO THE SORT.
001870*
001880       01  WS-CLEANSED-FIELDS.
001890*  SIGNED SO AA075'S SIGN-EXTRACTION STEP CAN CARRY A
001900*  NEGATIVE THROUGH, THOUGH RULE 2F TREATS A NEGATIVE
001910*  EXPENSE AS NOT-PRESENT AND REVENUE MUST BE POSITIVE.
001920           03  WS-REVENUE-VALUE     PIC S9(11)V9(2).
001930           03  WS-REVENUE-PRESENT   PIC X.
001940           03  WS-COGS-VALUE        PIC S9(11)V9(2).
001950           03  WS-COGS-PRES-SW      PIC X.
001960           03  WS-RENT-VALUE        PIC S9(11)V9(2).
001970           03  WS-RENT-PRES-SW      PIC X.
001980           03  WS-PAYROLL-VALUE     PIC S9(11)V9(2).
001990           03  WS-PAYROLL-PRES-SW   PIC X.
002000           03  WS-MARKETING-VALUE   PIC S9(11)V9(2).
002010           03  WS-MARKETING-PRS-SW  PIC X.
002020           03  WS-OTHER-VALUE       PIC S9(11)V9(2).
002030           03  WS-OTHER-PRES-SW     PIC X.
002040           03  FILLER               PIC X(10).
002050*
002060*  DIRTY-NUMBER CLEANSING WORK AREA - ONE FIELD AT A TIME
002070*  IS CLEANSED HERE BY AA070-CLEANSE-AMOUNT.
002080*
002090*  DIRTY-NUMBER CLEANSING WORK AREA (RULE 2, AA070-AA075).
002100*  EACH MONEY FIELD PASSES THROUGH THIS AREA ONE FIELD AT A
002110*  TIME - RAW, THEN TRIMMED, THEN STRIPPED OF SPACES/RUBLE
002120*  MARKS, THEN THE CHOSEN DECIMAL MARK RESOLVED, THEN THE
002130*  FINAL CLEAN DIGIT STRING.
002140*
002150       01  WS-AMOUNT-WORK-AREA.
002160           03  WS-AMT-RAW           PIC X(15).
002170           03  WS-AMT-WORK          PIC X(20).
002180           03  WS-AMT-TRIM          PIC X(20).
002190*  AMOUNT WITH EVERY SPACE SQUEEZED OUT (AA072A) - TRAILING
002200*  BYTES LEFT AS SPACE PADDING, NOT REAL CONTENT.
002210           03  WS-AMT-NOSP          PIC X(20).
002220*  FINAL DIGIT STRING - DIGITS, AT MOST ONE LEADING MINUS,
002230*  AT MOST ONE DECIMAL POINT (AA074).
002240           03  WS-AMT-CLEAN         PIC X(20).
002250*  CLEAN TEXT WITH THE SIGN STRIPPED OFF THE FRONT
002260*  (AA075) - WHAT ACTUALLY GETS UNSTRUNG ON THE DOT.
002270           03  WS-AMT-CLEAN2        PIC X(20).
002280*  LEFT-TRIM/RIGHT-SCAN SUBSCRIPTS SHARED ACROSS AA071-
002290*  AA074 - REUSED FOR EACH MONEY FIELD IN TURN RATHER
002300*  THAN DECLARED FRESH PER FIELD.
002310           03  WS-TRIM-POS          PIC 9(2)  COMP.
002320           03  WS-SCAN-POS          PIC 9(2)  COMP.
002330           03  WS-APPEND-POS        PIC 9(2)  COMP.
002340*  COMMA/DOT OCCURRENCE COUNTS AND THE POSITION OF THE
002350*  RIGHTMOST OF EACH - AA072B/AA072C FEED AA073'S
002360*  DECIMAL-MARK DECISION.
002370           03  WS-CMA-CNT           PIC 9(2)  COMP.
002380           03  WS-DOT-CNT           PIC 9(2)  COMP.
002390           03  WS-LAST-CMA-POS      PIC 9(2)  COMP.
002400           03  WS-LAST-DOT-POS      PIC 9(2)  COMP.
002410           03  WS-DIGITS-AFTER-CMA  PIC 9(2)  COMP.
002420*  "," OR "." ONCE AA073 HAS RESOLVED IT, SPACE IF
002430*  NEITHER MARK QUALIFIED AS A DECIMAL POINT.
002440           03  WS-DECIMAL-CHAR      PIC X.
002450*  SANITY COUNT OF DOTS IN THE FINAL CLEAN STRING -
002460*  AA075 REJECTS ANYTHING OTHER THAN EXACTLY ONE.
002470           03  WS-CLEAN-DOT-CNT     PIC 9(2)  COMP.
002480           03  WS-AMT-SIGN          PIC X.
002490*  INTEGER/DECIMAL HALVES OF THE UNSTRUNG AMOUNT, RIGHT-
002500*  JUSTIFIED SO AA075 CAN ZERO-FILL THE UNUSED LEADING
002510*  POSITIONS BEFORE REASSEMBLING AS A NUMBER.
002520           03  WS-AMT-INT-TEXT      PIC X(11) JUSTIFIED RIGHT.
002530           03  WS-AMT-DEC-TEXT      PIC X(02).
002540           03  WS-AMT-SPLIT-NUM.
002550               05  WS-AMT-INT-NUM   PIC 9(11).
002560               05  WS-AMT-DEC-NUM   PIC 9(02).
002570*  REDEFINES THE INTEGER/DECIMAL SPLIT AS ONE 13-DIGIT
002580*  NUMBER SO AA075 CAN VALIDATE THE WHOLE AMOUNT AT ONCE.
002590           03  WS-AMT-COMBINED-NUM  REDEFINES WS-AMT-SPLIT-NUM
002600                                    PIC 9(13).
002610           03  WS-AMT-VALUE         PIC S9(11)V9(2).
002620           03  WS-AMT-PRESENT       PIC X.
002630           03  WS-SCAN-CHAR         PIC X.
002640           03  FILLER               PIC X(10).
002650*
002660*  PERIOD-PARSING WORK AREA.
002670*
002680       01  WS-PERIOD-WORK-AREA.
002690*  RAW PERIOD TEXT, LEFT-TRIMMED, ONE TRY-FORM AT A TIME.
002700           03  WS-PRD-TRIM          PIC X(20).
002710           03  WS-PRD-LEN           PIC 9(2)  COMP.
002720*  SET TO "Y" BY WHICHEVER AA080n-TRY-xxxx PARAGRAPH
002730*  SUCCEEDS; AA080-PARSE-PERIOD TESTS THIS TO STOP TRYING
002740*  FURTHER FORMS ONCE ONE HAS MATCHED.
002750           03  WS-PRD-VALID         PIC X.
002760*  MONTH NUMBER BEING TESTED WHILE A RUSSIAN STEM IS
002770*  MATCHED - MOVED TO PD-CLN-PERIOD-MONTH ON SUCCESS.
002780           03  WS-PRD-TRY-MONTH     PIC 9(2).
002790*  INSPECT TALLYING COUNT OF STEM OCCURRENCES - NON-ZERO
002800*  MEANS THIS MONTH'S CYRILLIC STEM WAS FOUND SOMEWHERE
002810*  IN THE TRIMMED TEXT.
002820           03  WS-RUS-TALLY         PIC 9(2)  COMP.
002830*  TWO-DIGIT-YEAR RESOLUTION FOR THE US SLASH FORM
002840*  (AA084) - A YY OF 00-29 IS TAKEN AS 20YY, 30-99 AS
002850*  19YY, PER RULE 3D.
002860           03  WS-YR-FOUND          PIC X.
002870           03  WS-YR-SCAN           PIC 9(2)  COMP.
002880           03  WS-YR-LIMIT          PIC 9(2)  COMP.
002890*  TODAY'S DATE, STAMPED AS THE RUN-DATE BANNER RECORD
002900*  AHEAD OF THE CLEANSED RECORDS SO PD020 CAN HEAD BOTH
002910*  REPORTS WITHOUT ITS OWN CALL TO THE SYSTEM CLOCK.
002920           03  WS-CUR-DATE          PIC 9(8).
002930           03  WS-CUR-DATE-ALT  REDEFINES WS-CUR-DATE.
002940               05  WS-CUR-YYYY      PIC 9(4).
002950               05  WS-CUR-MM        PIC 9(2).
002960               05  WS-CUR-DD        PIC 9(2).
002970           03  FILLER               PIC X(10).
002980*
002990       01  ERROR-MESSAGES.
003000           03  PD001   PIC X(47)
003010               VALUE "PD001 PNL-INPUT FILE NOT FOUND OR UNREADABLE -".
003020           03  PD002   PIC X(40)
003030               VALUE "PD002 PD-WARN-FILE COULD NOT BE OPENED -".
003040           03  FILLER  PIC X(10).
003050*
003060       PROCEDURE DIVISION.
003070*=======================
003080*
003090       AA000-MAIN                  SECTION.
003100***********************************
003110*
003120           PERFORM  AA010-OPEN-FILES THRU AA010-EXIT.
003130           SORT     PD-SORT-WORK
003140                    ON ASCENDING KEY SW-PERIOD-YEAR SW-PERIOD-MONTH
003150                    INPUT PROCEDURE  IS AA020-CLEANSE-INPUT
003160                                      THRU AA020-EXIT
003170                    OUTPUT PROCEDURE IS AA040-WRITE-CLEAN
003180                                      THRU AA040-EXIT.
003190           PERFORM  AA050-WRITE-WARNINGS THRU AA050-EXIT.
003200           PERFORM  AA900-CLOSE-FILES THRU AA900-EXIT.
003210           GOBACK.
003220*
003230       AA000-EXIT.  EXIT SECTION.
003240*
003250       AA010-OPEN-FILES.
003260*
003270* OPENS THE INCOMING MONTHLY EXTRACT AND THE WARNING
003280* HAND-OFF FILE THAT CARRIES CLEANSING NOTES ACROSS TO
003290* PD020.  A BAD OPEN ON EITHER IS FATAL - THERE IS NO
003300* POINT CLEANSING A FEED THAT CANNOT BE READ, NOR
003310* HANDING PD020 WARNINGS IT CANNOT WRITE.
003320*
003330           OPEN     INPUT PNL-INPUT.
003340*  BATCH FLOW UNIT 1 - FILE MISSING OR UNREADABLE ABORTS
003350*  THE RUN WITH A NON-ZERO RETURN-CODE RATHER THAN
003360*  LIMPING ON WITH NO INPUT RECORDS.
003370           IF       PD-IN-STATUS NOT = "00"
003380                    DISPLAY PD001
003390                    DISPLAY "FILE STATUS = " PD-IN-STATUS
003400                    MOVE 16 TO RETURN-CODE
003410                    GOBACK
003420           END-IF.
003430           OPEN     OUTPUT PD-WARN-FILE.
003440           IF       PD-WN-STATUS NOT = "00"
003450                    DISPLAY PD002
003460                    DISPLAY "FILE STATUS = " PD-WN-STATUS
003470                    CLOSE PNL-INPUT
003480                    MOVE 16 TO RETURN-CODE
003490                    GOBACK
003500           END-IF.
003510*
003520       AA010-EXIT.  EXIT.
003530*
003540       AA020-CLEANSE-INPUT          SECTION.
003550***********************************
003560*
003570* INPUT PROCEDURE FOR THE PERIOD SORT.  RELEASES EVERY
003580* RECORD THAT SURVIVES CLEANSING, VALIDATION AND PERIOD
003590* PARSING.  RECORD COUNTS FOR THE CLEANSING WARNINGS ARE
003600* ACCUMULATED HERE AND WRITTEN OUT BY AA050 ONCE THE
003610* SORT HAS FINISHED WITH THEM.
003620*
003630           MOVE     "N" TO WS-EOF-RAW.
003640           PERFORM  AA021-READ-RAW THRU AA021-EXIT.
003650           PERFORM  AA030-CLEANSE-ONE-RECORD THRU AA030-EXIT
003660                    UNTIL WS-EOF-RAW = "Y".
003670           CLOSE    PNL-INPUT.
003680*
003690       AA020-EXIT.  EXIT SECTION.
003700*
003710       AA021-READ-RAW.
003720*
003730* READS ONE RAW EXTRACT LINE.  THE RECORD IS HANDED
003740* STRAIGHT TO AA030 UNEXAMINED - ALL CLEANSING LIVES
003750* DOWNSTREAM SO THIS PARAGRAPH NEVER HAS TO CHANGE
003760* WHEN A CLEANSING RULE CHANGES.
003770*
003780           READ     PNL-INPUT
003790                    AT END MOVE "Y" TO WS-EOF-RAW
003800           END-READ.
003810*
003820       AA021-EXIT.  EXIT.
003830*
003840       AA030-CLEANSE-ONE-RECORD.
003850*
003860* ONE RECORD THROUGH THE FULL CLEANSING PIPELINE -
003870* EMPTY-ROW SKIP, THE FIVE MONEY COLUMNS VIA AA031/
003880* AA070, THE PERIOD VIA AA080, THEN THE REVENUE/
003890* EXPENSE PRESENCE CHECKS.  A RECORD THAT FAILS ANY
003900* STEP RAISES ITS WARNING AND IS NEVER RELEASED TO
003910* THE SORT.
003920*
003930           IF       PD-RAW-RECORD = SPACES
003940                    ADD 1 TO WS-EMPTY-CNT
003950           ELSE
003960                    PERFORM AA031-CLEANSE-FIELDS THRU AA031-EXIT
003970*  RULE 4 - REVENUE MUST BE PRESENT AND STRICTLY GREATER
003980*  THAN ZERO OR THE WHOLE RECORD IS COUNTED AND DROPPED.
003990                    IF      WS-REVENUE-PRESENT = "N"
004000                         OR WS-REVENUE-VALUE NOT > ZERO
004010                            ADD 1 TO WS-NOREV-CNT
004020                    ELSE
004030                            PERFORM AA080-PARSE-PERIOD THRU AA080-EXIT
004040*  RULE 3 - AN UNPARSEABLE PERIOD ALSO DROPS THE RECORD,
004050*  EVEN THOUGH REVENUE WAS FINE.
004060                            IF      WS-PRD-VALID NOT = "Y"
004070                                    ADD 1 TO WS-BADPRD-CNT
004080                            ELSE
004090                                    PERFORM AA035-RELEASE-RECORD
004100                                            THRU AA035-EXIT
004110                            END-IF
004120                    END-IF
004130           END-IF.
004140           PERFORM  AA021-READ-RAW THRU AA021-EXIT.
004150*
004160       AA030-EXIT.  EXIT.
004170*
004180       AA031-CLEANSE-FIELDS.
004190*
004200* CLEANSES THE REVENUE AND FOUR EXPENSE COLUMNS ONE
004210* AT A TIME THROUGH THE SHARED AA070 DIRTY-NUMBER
004220* LOGIC, THEN APPLIES THE PRESENCE RULES - REVENUE
004230* MUST CLEANSE TO A VALUE GREATER THAN ZERO, EACH
004240* EXPENSE COLUMN MAY BE BLANK (NOT PRESENT) OR MUST
004250* CLEANSE TO ZERO OR MORE.
004260*
004270           MOVE     PD-RAW-REVENUE-TEXT   TO WS-AMT-RAW.
004280           PERFORM  AA070-CLEANSE-AMOUNT THRU AA070-EXIT.
004290           MOVE     WS-AMT-VALUE          TO WS-REVENUE-VALUE.
004300           MOVE     WS-AMT-PRESENT        TO WS-REVENUE-PRESENT.
004310*
004320           MOVE     PD-RAW-COGS-TEXT      TO WS-AMT-RAW.
004330           PERFORM  AA070-CLEANSE-AMOUNT THRU AA070-EXIT.
004340           MOVE     WS-AMT-VALUE          TO WS-COGS-VALUE.
004350           MOVE     WS-AMT-PRESENT        TO WS-COGS-PRES-SW.
004360*
004370           MOVE     PD-RAW-RENT-TEXT      TO WS-AMT-RAW.
004380           PERFORM  AA070-CLEANSE-AMOUNT THRU AA070-EXIT.
004390           MOVE     WS-AMT-VALUE          TO WS-RENT-VALUE.
004400           MOVE     WS-AMT-PRESENT        TO WS-RENT-PRES-SW.
004410*
004420           MOVE     PD-RAW-PAYROLL-TEXT   TO WS-AMT-RAW.
004430           PERFORM  AA070-CLEANSE-AMOUNT THRU AA070-EXIT.
004440           MOVE     WS-AMT-VALUE          TO WS-PAYROLL-VALUE.
004450           MOVE     WS-AMT-PRESENT        TO WS-PAYROLL-PRES-SW.
004460*
004470           MOVE     PD-RAW-MARKETING-TEXT TO WS-AMT-RAW.
004480           PERFORM  AA070-CLEANSE-AMOUNT THRU AA070-EXIT.
004490           MOVE     WS-AMT-VALUE          TO WS-MARKETING-VALUE.
004500           MOVE     WS-AMT-PRESENT        TO WS-MARKETING-PRS-SW.
004510*
004520           MOVE     PD-RAW-OTHER-TEXT     TO WS-AMT-RAW.
004530           PERFORM  AA070-CLEANSE-AMOUNT THRU AA070-EXIT.
004540           MOVE     WS-AMT-VALUE          TO WS-OTHER-VALUE.
004550           MOVE     WS-AMT-PRESENT        TO WS-OTHER-PRES-SW.
004560*
004570       AA031-EXIT.  EXIT.
004580*
004590       AA035-RELEASE-RECORD.
004600*
004610* RELEASES A RECORD THAT HAS SURVIVED CLEANSING TO
004620* THE SORT, KEYED ON PERIOD-YEAR/PERIOD-MONTH SO
004630* PD020 RECEIVES THE FEED IN STRICT PERIOD ORDER,
004640* OLDEST FIRST.
004650*
004660           MOVE     PD-CLN-PERIOD-YEAR    TO SW-PERIOD-YEAR.
004670           MOVE     PD-CLN-PERIOD-MONTH   TO SW-PERIOD-MONTH.
004680           IF       PD-TEST-RUN-SW
004690                    DISPLAY "AA035 RELEASING PERIOD "
004700                        SW-PERIOD-NUM
004710           END-IF.
004720*  VALUE AND PRESENCE-SWITCH MOVED ACROSS TOGETHER FOR
004730*  EACH OF THE FIVE MONEY COLUMNS - REVENUE HAS NO
004740*  PRESENT-SWITCH AS IT IS MANDATORY.
004750           MOVE     WS-REVENUE-VALUE      TO SW-REVENUE.
004760           MOVE     WS-COGS-VALUE         TO SW-COGS.
004770           MOVE     WS-COGS-PRES-SW       TO SW-COGS-PRESENT.
004780           MOVE     WS-RENT-VALUE         TO SW-RENT.
004790           MOVE     WS-RENT-PRES-SW       TO SW-RENT-PRESENT.
004800*  HALFWAY THROUGH THE FIVE EXPENSE COLUMNS.
004810           MOVE     WS-PAYROLL-VALUE      TO SW-PAYROLL.
004820           MOVE     WS-PAYROLL-PRES-SW    TO SW-PAYROLL-PRESENT.
004830           MOVE     WS-MARKETING-VALUE    TO SW-MARKETING.
004840           MOVE     WS-MARKETING-PRS-SW   TO SW-MARKETING-PRESENT.
004850           MOVE     WS-OTHER-VALUE        TO SW-OTHER.
004860           MOVE     WS-OTHER-PRES-SW      TO SW-OTHER-PRESENT.
004870*  ALL FIVE COLUMNS ACROSS - RELEASE TO THE SORT AND
004880*  COUNT THE SURVIVOR FOR AA050'S WARNING LINE.
004890           RELEASE  PD-SORT-RECORD.
004900           ADD      1 TO WS-SURVIVOR-CNT.
004910*
004920       AA035-EXIT.  EXIT.
004930*
004940       AA040-WRITE-CLEAN            SECTION.
004950***********************************
004960*
004970* OUTPUT PROCEDURE FOR THE PERIOD SORT.  WRITES EACH
004980* SORTED RECORD ON TO PD-CLEAN-FILE FOR PD020.
004990*
005000           OPEN     OUTPUT PD-CLEAN-FILE.
005010           MOVE     "N" TO WS-EOF-SORT.
005020           PERFORM  AA041-RETURN-SORTED THRU AA041-EXIT.
005030           PERFORM  AA042-WRITE-ONE-CLEAN THRU AA042-EXIT
005040                    UNTIL WS-EOF-SORT = "Y".
005050           CLOSE    PD-CLEAN-FILE.
005060*
005070       AA040-EXIT.  EXIT SECTION.
005080*
005090       AA041-RETURN-SORTED.
005100*
005110* OUTPUT PROCEDURE OF THE PERIOD SORT - RETURNS ONE
005120* SORTED RECORD AT A TIME FOR AA042 TO WRITE ON TO
005130* PD-CLEAN-FILE.
005140*
005150           RETURN   PD-SORT-WORK
005160                    AT END MOVE "Y" TO WS-EOF-SORT
005170           END-RETURN.
005180*
005190       AA041-EXIT.  EXIT.
005200*
005210       AA042-WRITE-ONE-CLEAN.
005220*
005230* WRITES ONE SORTED, CLEANSED RECORD TO PD-CLEAN-
005240* FILE - THE FEED PD020 LOADS INTO ITS WORKING
005250* TABLE.
005260*
005270*  SORT-WORK FIELDS COPIED BACK OUT TO THE PD-CLEAN-FILE
005280*  SHAPE - THE SD AND THE FD CARRY THE SAME VALUES BUT
005290*  ARE SEPARATE RECORD AREAS, SO EVERY FIELD IS MOVED
005300*  ACROSS EXPLICITLY RATHER THAN BY A GROUP MOVE.
005310           MOVE     SW-PERIOD-YEAR        TO PD-CLN-PERIOD-YEAR.
005320           MOVE     SW-PERIOD-MONTH       TO PD-CLN-PERIOD-MONTH.
005330           MOVE     SW-REVENUE            TO PD-CLN-REVENUE.
005340           MOVE     SW-COGS               TO PD-CLN-COGS.
005350           MOVE     SW-COGS-PRESENT       TO PD-CLN-COGS-PRESENT.
005360           MOVE     SW-RENT               TO PD-CLN-RENT.
005370           MOVE     SW-RENT-PRESENT       TO PD-CLN-RENT-PRESENT.
005380*  HALFWAY THROUGH THE FIVE EXPENSE COLUMNS AGAIN.
005390           MOVE     SW-PAYROLL            TO PD-CLN-PAYROLL.
005400           MOVE     SW-PAYROLL-PRESENT    TO PD-CLN-PAYROLL-PRESENT.
005410           MOVE     SW-MARKETING          TO PD-CLN-MARKETING.
005420           MOVE     SW-MARKETING-PRESENT  TO PD-CLN-MARKETING-PRESENT.
005430           MOVE     SW-OTHER              TO PD-CLN-OTHER.
005440           MOVE     SW-OTHER-PRESENT      TO PD-CLN-OTHER-PRESENT.
005450           WRITE    PD-CLEAN-RECORD.
005460           PERFORM  AA041-RETURN-SORTED THRU AA041-EXIT.
005470*
005480       AA042-EXIT.  EXIT.
005490*
005500       AA050-WRITE-WARNINGS.
005510*
005520* THREE CLEANSING WARNINGS, WRITTEN ONLY WHEN THEIR COUNT IS
005530* NON-ZERO, IN THE ORDER THE RULES ARE APPLIED.  THE COUNTERS
005540* ARE HELD COMP - MOVED TO A DISPLAY FIELD BEFORE STRING, AS
005550* A COMP ITEM'S BYTES ARE NOT DIGIT CHARACTERS.  A RUN-DATE
005560* BANNER LEADS THE WARNING FILE SO PD020 CAN STAMP ITS OWN
005570* SUMMARY REPORT WITH THE DATE THIS BATCH ACTUALLY RAN.
005580           ACCEPT   WS-CUR-DATE FROM DATE YYYYMMDD.
005590           MOVE     SPACES TO PD-WARN-RECORD.
005600* THE BANNER MUST BE THE VERY FIRST RECORD WRITTEN, BEFORE
005610* ANY OF THE THREE WARNING CATEGORIES BELOW - PD020'S
005620* AA015 READS THIS ONE RECORD AND ONLY THIS ONE BEFORE IT
005630* STARTS TREATING FURTHER READS AS CLEANSING WARNINGS.
005640           STRING   "RUN DATE " WS-CUR-YYYY "-" WS-CUR-MM
005650                    "-" WS-CUR-DD
005660               DELIMITED BY SIZE INTO PD-WARN-TEXT.
005670           WRITE    PD-WARN-RECORD.
005680* BUSINESS RULE 1 - BLANK/ALL-SPACE ROWS SKIPPED OUTRIGHT
005690* BY AA030 BEFORE ANY FIELD CLEANSING IS EVEN ATTEMPTED.
005700           IF       WS-EMPTY-CNT > ZERO
005710                    MOVE WS-EMPTY-CNT TO WS-CNT-ED
005720                    MOVE SPACES TO PD-WARN-RECORD
005730                    STRING WS-CNT-ED "  EMPTY ROWS REMOVED"
005740                        DELIMITED BY SIZE INTO PD-WARN-TEXT
005750                    WRITE PD-WARN-RECORD
005760           END-IF.
005770* BUSINESS RULE 3 - REVENUE IS MANDATORY AND MUST CLEANSE
005780* TO A VALUE GREATER THAN ZERO; A ROW THAT FAILS THIS IS
005790* DROPPED RATHER THAN CARRIED FORWARD WITH A ZERO REVENUE.
005800           IF       WS-NOREV-CNT > ZERO
005810                    MOVE WS-NOREV-CNT TO WS-CNT-ED
005820                    MOVE SPACES TO PD-WARN-RECORD
005830                    STRING WS-CNT-ED
005840                        " ROWS WITHOUT REVENUE REMOVED"
005850                        DELIMITED BY SIZE INTO PD-WARN-TEXT
005860                    WRITE PD-WARN-RECORD
005870           END-IF.
005880* BUSINESS RULE 4 - A PERIOD THAT MATCHES NONE OF THE
005890* ACCEPTED FORMS (AA080 THROUGH AA084) LEAVES THE ROW
005900* WITH NO USABLE PERIOD KEY, SO IT IS DROPPED HERE TOO.
005910           IF       WS-BADPRD-CNT > ZERO
005920                    MOVE WS-BADPRD-CNT TO WS-CNT-ED
005930                    MOVE SPACES TO PD-WARN-RECORD
005940                    STRING WS-CNT-ED
005950                        " ROWS WITH UNPARSEABLE PERIOD REMOVED"
005960                        DELIMITED BY SIZE INTO PD-WARN-TEXT
005970                    WRITE PD-WARN-RECORD
005980           END-IF.
005990*
006000       AA050-EXIT.  EXIT.
006010*
006020       AA900-CLOSE-FILES.
006030*
006040* END OF RUN - CLOSES THE EXTRACT, THE CLEAN FILE
006050* AND THE WARNING FILE SO PD020 CAN OPEN THEM CLEAN.
006060*
006070           CLOSE    PD-WARN-FILE.
006080*
006090       AA900-EXIT.  EXIT.
006100*
006110*===========================================================
006120* DIRTY-NUMBER CLEANSING - ONE AMOUNT FIELD AT A TIME.
006130* WS-AMT-RAW IN, WS-AMT-VALUE / WS-AMT-PRESENT OUT.
006140*===========================================================
006150*
006160       AA070-CLEANSE-AMOUNT.
006170*
006180* TOP OF THE DIRTY-NUMBER LOGIC FOR ONE MONEY FIELD -
006190* RULES 2A THROUGH 2F.  HANDS OFF IN TURN TO AA071
006200* (BLANK/DASH MARKER CHECK), AA072 (STRIP AND
006210* CLASSIFY THE SEPARATORS), AA073 (DECIDE WHICH MARK
006220* IS THE DECIMAL POINT), AA074 (BUILD THE CLEAN
006230* DIGIT STRING) AND AA075 (VALIDATE AND CONVERT TO
006240* NUMERIC).
006250*
006260           MOVE     "Y" TO WS-AMT-PRESENT.
006270           MOVE     ZERO TO WS-AMT-VALUE.
006280           MOVE     SPACES TO WS-AMT-WORK.
006290           MOVE     WS-AMT-RAW TO WS-AMT-WORK.
006300           PERFORM  AA071-CHECK-EMPTY-MARKER THRU AA071-EXIT.
006310           IF       WS-AMT-PRESENT = "N"
006320                    GO TO AA070-EXIT.
006330           PERFORM  AA072-STRIP-AND-CLASSIFY THRU AA072-EXIT.
006340           PERFORM  AA073-RESOLVE-SEPARATOR THRU AA073-EXIT.
006350           PERFORM  AA074-BUILD-CLEAN-TEXT THRU AA074-EXIT.
006360           PERFORM  AA075-VALIDATE-AND-CONVERT THRU AA075-EXIT.
006370*
006380       AA070-EXIT.  EXIT.
006390*
006400       AA071-CHECK-EMPTY-MARKER.
006410*
006420* LEFT-TRIM, THEN TEST AGAINST THE AGREED EMPTY MARKERS.
006430* (RULE: "-", EM-DASH, EN-DASH, "НЕТ", "Н/Д", "N/A", "NA"
006440*  OR BLANK, AFTER TRIMMING, MEANS ABSENT.)
006450*
006460           MOVE     1 TO WS-TRIM-POS.
006470*  WALK THE 15-BYTE RAW FIELD LOOKING FOR THE FIRST
006480*  NON-SPACE BYTE - THAT IS WHERE THE REAL CONTENT (IF
006490*  ANY) BEGINS.
006500           PERFORM  AA071A-SCAN THRU AA071A-EXIT
006510                    VARYING WS-TRIM-POS FROM 1 BY 1
006520                    UNTIL WS-TRIM-POS > 15
006530                        OR WS-AMT-WORK(WS-TRIM-POS:1) NOT = SPACE.
006540*  RUNNING OFF THE END OF THE FIELD WITHOUT FINDING ANY
006550*  CONTENT MEANS THE WHOLE COLUMN WAS BLANK.
006560           IF       WS-TRIM-POS > 15
006570                    MOVE "N" TO WS-AMT-PRESENT
006580                    GO TO AA070-EXIT-EMPTY
006590           END-IF.
006600*  COPY FROM THE FIRST NON-SPACE BYTE TO THE END OF THE
006610*  FIELD INTO A SPACE-CLEARED WORK AREA, LEFT-JUSTIFYING
006620*  WHATEVER CONTENT WAS FOUND.
006630           COMPUTE  WS-SCAN-POS = 21 - WS-TRIM-POS.
006640           MOVE     SPACES TO WS-AMT-TRIM.
006650           MOVE     WS-AMT-WORK(WS-TRIM-POS:WS-SCAN-POS)
006660                    TO WS-AMT-TRIM.
006670*  MATCH AGAINST EVERY AGREED EMPTY-MARKER SPELLING -
006680*  ENGLISH AND RUSSIAN, UPPER AND LOWER CASE, PLUS A
006690*  LONE DASH/EM-DASH/EN-DASH FOLLOWED BY NOTHING ELSE.
006700           IF       WS-AMT-TRIM = "N/A" OR "NA" OR "N/A " OR
006710                    WS-AMT-TRIM = "n/a" OR "na" OR
006720                    WS-AMT-TRIM = "НЕТ" OR "Н/Д" OR
006730                    WS-AMT-TRIM(1:1) = PD-EMPTY-DASH
006740                        AND WS-AMT-TRIM(2:19) = SPACES
006750                    MOVE "N" TO WS-AMT-PRESENT
006760                    GO TO AA070-EXIT-EMPTY
006770           END-IF.
006780*  NONE OF THE EMPTY MARKERS MATCHED - TREAT AS A REAL
006790*  NUMBER AND CONTINUE ON INTO AA072 FOR SPACE-STRIPPING.
006800           GO TO AA071-EXIT.
006810*
006820       AA070-EXIT-EMPTY.
006830           GO TO AA070-EXIT.
006840*
006850       AA071-EXIT.  EXIT.
006860*
006870       AA071A-SCAN.  CONTINUE.
006880       AA071A-EXIT.  EXIT.
006890*
006900       AA072-STRIP-AND-CLASSIFY.
006910*
006920* RULE 2A - STRIP THE RUBLE SIGN AND THE LETTERS OF "RUB"
006930* (SAME-LENGTH REPLACE), THEN DROP EVERY SPACE, THEN
006940* COUNT THE REMAINING COMMAS AND PERIODS AND NOTE WHERE
006950* THE LAST OF EACH SITS.
006960*
006970           INSPECT  WS-AMT-WORK REPLACING ALL "₽" BY SPACE
006980                                          ALL "руб" BY SPACES.
006990* "RUB"/"РУБ" IS A 3-BYTE REPLACE OF A 3-BYTE MARK SO THE
007000* FIELD LENGTH NEVER SHIFTS UNDER THE LATER POSITIONAL
007010* SCANS - ONLY THE SPACE-STRIP BELOW ACTUALLY SHORTENS IT.
007020           MOVE     SPACES TO WS-AMT-NOSP.
007030           MOVE     ZERO TO WS-APPEND-POS.
007040           MOVE     1 TO WS-SCAN-POS.
007050           PERFORM  AA072A-COPY-NONSPACE THRU AA072A-EXIT
007060                    VARYING WS-SCAN-POS FROM 1 BY 1
007070                    UNTIL WS-SCAN-POS > 20.
007080           MOVE     ZERO TO WS-CMA-CNT WS-DOT-CNT
007090                             WS-LAST-CMA-POS WS-LAST-DOT-POS.
007100           INSPECT  WS-AMT-NOSP TALLYING WS-CMA-CNT FOR ALL ",".
007110           INSPECT  WS-AMT-NOSP TALLYING WS-DOT-CNT FOR ALL ".".
007120* BOTH SCANS BELOW RUN RIGHT TO LEFT SINCE ONLY THE LAST
007130* COMMA AND THE LAST PERIOD IN THE STRING ARE EVER
007140* CANDIDATES FOR THE DECIMAL MARK - ANY EARLIER ONE IS A
007150* THOUSANDS SEPARATOR BY DEFINITION.
007160           IF       WS-CMA-CNT > ZERO
007170                    MOVE 20 TO WS-SCAN-POS
007180                    PERFORM AA072B-FIND-LAST-CMA THRU AA072B-EXIT
007190                        VARYING WS-SCAN-POS FROM 20 BY -1
007200                        UNTIL WS-SCAN-POS = 0
007210                            OR WS-LAST-CMA-POS > ZERO
007220           END-IF.
007230           IF       WS-DOT-CNT > ZERO
007240                    MOVE 20 TO WS-SCAN-POS
007250                    PERFORM AA072C-FIND-LAST-DOT THRU AA072C-EXIT
007260                        VARYING WS-SCAN-POS FROM 20 BY -1
007270                        UNTIL WS-SCAN-POS = 0
007280                            OR WS-LAST-DOT-POS > ZERO
007290           END-IF.
007300*
007310       AA072-EXIT.  EXIT.
007320*
007330       AA072A-COPY-NONSPACE.
007340*
007350* CALLED ONCE PER CHARACTER POSITION BY THE VARYING
007360* PERFORM ABOVE.  WS-APPEND-POS IS LEFT HOLDING THE
007370* TRUE LENGTH OF THE TRIMMED CONTENT WHEN THE LOOP
007380* ENDS - AA073 RELIES ON THAT COUNT.
007390*
007400           IF       WS-AMT-WORK(WS-SCAN-POS:1) NOT = SPACE
007410                    ADD 1 TO WS-APPEND-POS
007420                    MOVE WS-AMT-WORK(WS-SCAN-POS:1)
007430                        TO WS-AMT-NOSP(WS-APPEND-POS:1)
007440           END-IF.
007450*
007460       AA072A-EXIT.  EXIT.
007470*
007480       AA072B-FIND-LAST-CMA.
007490*
007500* SCANS RIGHT TO LEFT (SEE THE VARYING ABOVE) FOR
007510* THE RIGHTMOST COMMA - THE ONE THAT MATTERS WHEN
007520* DECIDING THE DECIMAL MARK.
007530*
007540           IF       WS-AMT-NOSP(WS-SCAN-POS:1) = ","
007550                    MOVE WS-SCAN-POS TO WS-LAST-CMA-POS
007560           END-IF.
007570*
007580       AA072B-EXIT.  EXIT.
007590*
007600       AA072C-FIND-LAST-DOT.
007610*
007620* SCANS RIGHT TO LEFT FOR THE RIGHTMOST FULL STOP,
007630* MIRRORING AA072B FOR THE COMMA.
007640*
007650           IF       WS-AMT-NOSP(WS-SCAN-POS:1) = "."
007660                    MOVE WS-SCAN-POS TO WS-LAST-DOT-POS
007670           END-IF.
007680*
007690       AA072C-EXIT.  EXIT.
007700*
007710       AA073-RESOLVE-SEPARATOR.
007720*
007730* RULES 2B/2C - DECIDE WHICH MARK, IF ANY, IS THE DECIMAL
007740* SEPARATOR.  "WS-DECIMAL-CHAR" SPACE MEANS NONE FOUND -
007750* ANY COMMA PRESENT IS THEN A THOUSANDS MARK TO DROP.
007760*
007770           MOVE     SPACE TO WS-DECIMAL-CHAR.
007780*  BOTH MARKS PRESENT - WHICHEVER ONE APPEARS FURTHEST TO
007790*  THE RIGHT IS THE DECIMAL POINT (RULE 2B); THE OTHER IS
007800*  A THOUSANDS GROUPING MARK TO BE DROPPED IN AA074.
007810           IF       WS-CMA-CNT > ZERO AND WS-DOT-CNT > ZERO
007820                    IF  WS-LAST-CMA-POS > WS-LAST-DOT-POS
007830                        MOVE "," TO WS-DECIMAL-CHAR
007840                    ELSE
007850                        MOVE "." TO WS-DECIMAL-CHAR
007860                    END-IF
007870           ELSE
007880*  ONLY A COMMA PRESENT - RULE 2C.  ONE OR TWO DIGITS
007890*  AFTER IT MEANS A EUROPEAN DECIMAL COMMA ("1234,56");
007900*  THREE MEANS A THOUSANDS GROUP ("1,234") SO IT STAYS
007910*  UNSET AND THE COMMA IS DROPPED AS A SEPARATOR ONLY.
007920                    IF  WS-CMA-CNT > ZERO
007930                        COMPUTE WS-DIGITS-AFTER-CMA =
007940                                WS-APPEND-POS - WS-LAST-CMA-POS
007950                        IF  WS-DIGITS-AFTER-CMA = 1
007960                                OR WS-DIGITS-AFTER-CMA = 2
007970                            MOVE "," TO WS-DECIMAL-CHAR
007980                        END-IF
007990                    ELSE
008000*  ONLY A DOT PRESENT (OR NEITHER MARK) - A LONE DOT IS
008010*  ALWAYS TAKEN AS THE DECIMAL POINT.
008020                        IF  WS-DOT-CNT > ZERO
008030                            MOVE "." TO WS-DECIMAL-CHAR
008040                        END-IF
008050                    END-IF
008060           END-IF.
008070*
008080       AA073-EXIT.  EXIT.
008090*
008100       AA074-BUILD-CLEAN-TEXT.
008110*
008120* RULE 2D - KEEP ONLY DIGITS, A LEADING MINUS, AND (AT
008130* MOST) THE ONE CHOSEN DECIMAL MARK - EVERYTHING ELSE,
008140* INCLUDING THOUSANDS MARKS, IS DROPPED.  THE CHOSEN
008150* COMMA, IF ANY, IS CONVERTED TO A PERIOD HERE.
008160*
008170           MOVE     SPACES TO WS-AMT-CLEAN.
008180           MOVE     ZERO TO WS-APPEND-POS.
008190           MOVE     1 TO WS-SCAN-POS.
008200           PERFORM  AA074A-COPY-CHAR THRU AA074A-EXIT
008210                    VARYING WS-SCAN-POS FROM 1 BY 1
008220                    UNTIL WS-SCAN-POS > 20.
008230*
008240       AA074-EXIT.  EXIT.
008250*
008260       AA074A-COPY-CHAR.
008270*
008280* CALLED ONCE PER CHARACTER POSITION.  DIGITS AND A
008290* LEADING MINUS PASS STRAIGHT THROUGH; THE ONE
008300* SEPARATOR CHOSEN BY AA073 AS THE DECIMAL MARK IS
008310* CARRIED ACROSS AS A FULL STOP, EVERY OTHER MARK IS
008320* DROPPED ON THE FLOOR.
008330*
008340           MOVE     WS-AMT-NOSP(WS-SCAN-POS:1) TO WS-SCAN-CHAR.
008350*  PLAIN DIGIT - APPEND AS-IS.
008360           IF       WS-SCAN-CHAR IS NUMERIC
008370                    ADD 1 TO WS-APPEND-POS
008380                    MOVE WS-SCAN-CHAR
008390                        TO WS-AMT-CLEAN(WS-APPEND-POS:1)
008400           ELSE
008410*  A MINUS SIGN (ANYWHERE IN THE FIELD) - AA075 LATER
008420*  CHECKS IT ONLY APPEARS ONCE AND AT THE FRONT.
008430           IF       WS-SCAN-CHAR = "-"
008440                    ADD 1 TO WS-APPEND-POS
008450                    MOVE "-" TO WS-AMT-CLEAN(WS-APPEND-POS:1)
008460           ELSE
008470*  THE COMMA AA073 PICKED AS THE DECIMAL MARK - REWRITE
008480*  TO A FULL STOP SO THE SUBSEQUENT UNSTRING CAN ALWAYS
008490*  SPLIT ON ".".
008500           IF       WS-SCAN-CHAR = "," AND WS-DECIMAL-CHAR = ","
008510                       AND WS-SCAN-POS = WS-LAST-CMA-POS
008520                    ADD 1 TO WS-APPEND-POS
008530                    MOVE "." TO WS-AMT-CLEAN(WS-APPEND-POS:1)
008540           ELSE
008550*  THE DOT AA073 PICKED AS THE DECIMAL MARK - ALREADY A
008560*  FULL STOP SO IT PASSES THROUGH UNCHANGED.  ANY OTHER
008570*  CHARACTER (THOUSANDS COMMA, STRAY DOT, CURRENCY MARK
008580*  MISSED BY AA072A) FALLS THROUGH ALL FOUR TESTS AND IS
008590*  SILENTLY DROPPED.
008600           IF       WS-SCAN-CHAR = "." AND WS-DECIMAL-CHAR = "."
008610                    ADD 1 TO WS-APPEND-POS
008620                    MOVE "." TO WS-AMT-CLEAN(WS-APPEND-POS:1)
008630           END-IF END-IF END-IF END-IF.
008640*
008650       AA074A-EXIT.  EXIT.
008660*
008670       AA075-VALIDATE-AND-CONVERT.
008680*
008690* RULE 2E/2F - MORE THAN ONE PERIOD, OR NOTHING AT ALL,
008700* MAKES THE VALUE INVALID; A NEGATIVE RESULT IS ABSENT.
008710*
008720           MOVE     ZERO TO WS-CLEAN-DOT-CNT.
008730           INSPECT  WS-AMT-CLEAN TALLYING WS-CLEAN-DOT-CNT
008740                    FOR ALL ".".
008750           IF       WS-CLEAN-DOT-CNT > 1 OR WS-AMT-CLEAN = SPACES
008760                    MOVE "N" TO WS-AMT-PRESENT
008770                    MOVE ZERO TO WS-AMT-VALUE
008780                    GO TO AA070-EXIT.
008790           MOVE     "+" TO WS-AMT-SIGN.
008800* THE LEADING MINUS, IF ANY, IS PULLED OFF BEFORE THE
008810* UNSTRING BELOW SO THE SIGN NEVER ENDS UP IN THE INTEGER
008820* TEXT FIELD ALONGSIDE THE DIGITS.
008830           IF       WS-AMT-CLEAN(1:1) = "-"
008840                    MOVE "-" TO WS-AMT-SIGN
008850                    MOVE WS-AMT-CLEAN(2:19) TO WS-AMT-CLEAN2
008860                    MOVE WS-AMT-CLEAN2 TO WS-AMT-CLEAN
008870           END-IF.
008880           MOVE     SPACES TO WS-AMT-INT-TEXT WS-AMT-DEC-TEXT.
008890* SPLITS ON THE ONE DECIMAL POINT LEFT IN THE STRING - A
008900* VALUE WITH NO POINT AT ALL LEAVES WS-AMT-DEC-TEXT BLANK,
008910* TREATED BELOW AS ZERO DECIMAL PLACES.
008920           UNSTRING WS-AMT-CLEAN DELIMITED BY "."
008930                    INTO WS-AMT-INT-TEXT WS-AMT-DEC-TEXT.
008940           INSPECT  WS-AMT-INT-TEXT REPLACING ALL SPACE BY ZERO.
008950           INSPECT  WS-AMT-DEC-TEXT REPLACING ALL SPACE BY ZERO.
008960           MOVE     WS-AMT-INT-TEXT TO WS-AMT-INT-NUM.
008970           MOVE     WS-AMT-DEC-TEXT TO WS-AMT-DEC-NUM.
008980           COMPUTE  WS-AMT-VALUE ROUNDED =
008990                    WS-AMT-INT-NUM + (WS-AMT-DEC-NUM / 100).
009000           IF       WS-AMT-SIGN = "-"
009010                    COMPUTE WS-AMT-VALUE = WS-AMT-VALUE * -1
009020           END-IF.
009030* RULE 2F - A NEGATIVE CLEANSED AMOUNT IS TREATED AS NOT
009040* PRESENT RATHER THAN CARRIED THROUGH AS A NEGATIVE VALUE -
009050* AA031 DECIDES SEPARATELY WHETHER THE FIELD WAS REQUIRED
009060* TO BE PRESENT.
009070           IF       WS-AMT-VALUE < ZERO
009080                    MOVE "N" TO WS-AMT-PRESENT
009090                    MOVE ZERO TO WS-AMT-VALUE
009100           ELSE
009110                    MOVE "Y" TO WS-AMT-PRESENT
009120           END-IF.
009130           IF       PD-TEST-RUN-SW
009140                    DISPLAY "AA075 INT/DEC SCAN = "
009150                        WS-AMT-COMBINED-NUM
009160           END-IF.
009170*
009180       AA075-EXIT.  EXIT.
009190*
009200*===========================================================
009210* PERIOD PARSING - RULE 3.  PD-RAW-PERIOD-TEXT IN,
009220* PD-CLN-PERIOD-YEAR / -MONTH AND WS-PRD-VALID OUT.
009230*===========================================================
009240*
009250       AA080-PARSE-PERIOD.
009260*
009270* PERIOD-PARSING DISPATCHER - TRIES EACH ACCEPTED
009280* UPLOAD FORM IN TURN: RUSSIAN MONTH NAME (AA080A),
009290* ISO YEAR-MONTH (AA081), ISO FULL DATE (AA082),
009300* CONTINENTAL DOTTED DMY (AA083), THEN SLASH-FORMS
009310* (AA084).  FIRST MATCH WINS; NO MATCH IS A BAD-
009320* PERIOD WARNING.
009330*
009340           MOVE     SPACES TO WS-PRD-TRIM.
009350           MOVE     PD-RAW-PERIOD-TEXT TO WS-PRD-TRIM.
009360           MOVE     "N" TO WS-PRD-VALID.
009370* WORKS OUT THE TRIMMED LENGTH OF THE PERIOD TEXT FIRST -
009380* EVERY FORM BELOW IS CHECKED ON EXACT LENGTH BEFORE ITS
009390* SEPARATOR POSITIONS ARE EVEN LOOKED AT, SO A SHORT OR
009400* OVERLONG VALUE NEVER FALSE-MATCHES A FORM IT ONLY
009410* PARTIALLY RESEMBLES.
009420           MOVE     20 TO WS-PRD-LEN.
009430           PERFORM  AA080Z-TRIM-LEN THRU AA080Z-EXIT
009440                    VARYING WS-PRD-LEN FROM 20 BY -1
009450                    UNTIL WS-PRD-LEN = 0
009460                        OR WS-PRD-TRIM(WS-PRD-LEN:1) NOT = SPACE.
009470* EACH TRIAL PARAGRAPH SETS WS-PRD-VALID TO "Y" ONLY ON A
009480* MATCH - THE GO TO BELOW EACH CALL SHORT-CIRCUITS THE
009490* REMAINING TRIALS ONCE ONE HAS SUCCEEDED.
009500           PERFORM  AA080A-TRY-RUSSIAN THRU AA080A-EXIT.
009510           IF       WS-PRD-VALID = "Y"
009520                    GO TO AA080-EXIT.
009530           PERFORM  AA081-TRY-ISO-YM THRU AA081-EXIT.
009540           IF       WS-PRD-VALID = "Y"
009550                    GO TO AA080-EXIT.
009560           PERFORM  AA082-TRY-ISO-YMD THRU AA082-EXIT.
009570           IF       WS-PRD-VALID = "Y"
009580                    GO TO AA080-EXIT.
009590           PERFORM  AA083-TRY-DOT-DMY THRU AA083-EXIT.
009600           IF       WS-PRD-VALID = "Y"
009610                    GO TO AA080-EXIT.
009620           PERFORM  AA084-TRY-SLASH THRU AA084-EXIT.
009630*
009640       AA080-EXIT.  EXIT.
009650*
009660       AA080Z-TRIM-LEN.  CONTINUE.
009670       AA080Z-EXIT.      EXIT.
009680*
009690       AA080A-TRY-RUSSIAN.
009700*
009710* A RUSSIAN MONTH MAY APPEAR FULL, GENITIVE, OR AS ITS
009720* 3-LETTER ABBREVIATION - ALL THREE FORMS SHARE THE SAME
009730* FIRST 3 LETTERS FOR EVERY MONTH EXCEPT MAY, SO A
009740* 3-LETTER STEM SEARCH CATCHES ALL THREE AT ONCE.
009750*
009760           MOVE     ZERO TO WS-RUS-TALLY.
009770* JANUARY.
009780           INSPECT  WS-PRD-TRIM TALLYING WS-RUS-TALLY FOR ALL "янв".
009790           IF       WS-RUS-TALLY > ZERO
009800                    MOVE 01 TO PD-CLN-PERIOD-MONTH
009810                    GO TO AA080A-FOUND.
009820           MOVE     ZERO TO WS-RUS-TALLY.
009830* FEBRUARY.
009840           INSPECT  WS-PRD-TRIM TALLYING WS-RUS-TALLY FOR ALL "фев".
009850           IF       WS-RUS-TALLY > ZERO
009860                    MOVE 02 TO PD-CLN-PERIOD-MONTH
009870                    GO TO AA080A-FOUND.
009880           MOVE     ZERO TO WS-RUS-TALLY.
009890* MARCH.
009900           INSPECT  WS-PRD-TRIM TALLYING WS-RUS-TALLY FOR ALL "мар".
009910           IF       WS-RUS-TALLY > ZERO
009920                    MOVE 03 TO PD-CLN-PERIOD-MONTH
009930                    GO TO AA080A-FOUND.
009940           MOVE     ZERO TO WS-RUS-TALLY.
009950* APRIL.
009960           INSPECT  WS-PRD-TRIM TALLYING WS-RUS-TALLY FOR ALL "апр".
009970           IF       WS-RUS-TALLY > ZERO
009980                    MOVE 04 TO PD-CLN-PERIOD-MONTH
009990                    GO TO AA080A-FOUND.
010000* MAY IS THE ONE MONTH THE 3-LETTER STEM RULE DOES NOT
010010* COVER ON ITS OWN - "МАЙ" (NOMINATIVE) AND "МАЯ"
010020* (GENITIVE) DIVERGE IN THEIR THIRD LETTER, SO BOTH ARE
010030* TESTED EXPLICITLY HERE RATHER THAN BY STEM.
010040           MOVE     ZERO TO WS-RUS-TALLY.
010050           INSPECT  WS-PRD-TRIM TALLYING WS-RUS-TALLY
010060                    FOR ALL "май" FOR ALL "мая".
010070           IF       WS-RUS-TALLY > ZERO
010080                    MOVE 05 TO PD-CLN-PERIOD-MONTH
010090                    GO TO AA080A-FOUND.
010100           MOVE     ZERO TO WS-RUS-TALLY.
010110* JUNE.
010120           INSPECT  WS-PRD-TRIM TALLYING WS-RUS-TALLY FOR ALL "июн".
010130           IF       WS-RUS-TALLY > ZERO
010140                    MOVE 06 TO PD-CLN-PERIOD-MONTH
010150                    GO TO AA080A-FOUND.
010160           MOVE     ZERO TO WS-RUS-TALLY.
010170* JULY.
010180           INSPECT  WS-PRD-TRIM TALLYING WS-RUS-TALLY FOR ALL "июл".
010190           IF       WS-RUS-TALLY > ZERO
010200                    MOVE 07 TO PD-CLN-PERIOD-MONTH
010210                    GO TO AA080A-FOUND.
010220           MOVE     ZERO TO WS-RUS-TALLY.
010230* AUGUST.
010240           INSPECT  WS-PRD-TRIM TALLYING WS-RUS-TALLY FOR ALL "авг".
010250           IF       WS-RUS-TALLY > ZERO
010260                    MOVE 08 TO PD-CLN-PERIOD-MONTH
010270                    GO TO AA080A-FOUND.
010280           MOVE     ZERO TO WS-RUS-TALLY.
010290* SEPTEMBER.
010300           INSPECT  WS-PRD-TRIM TALLYING WS-RUS-TALLY FOR ALL "сен".
010310           IF       WS-RUS-TALLY > ZERO
010320                    MOVE 09 TO PD-CLN-PERIOD-MONTH
010330                    GO TO AA080A-FOUND.
010340           MOVE     ZERO TO WS-RUS-TALLY.
010350* OCTOBER.
010360           INSPECT  WS-PRD-TRIM TALLYING WS-RUS-TALLY FOR ALL "окт".
010370           IF       WS-RUS-TALLY > ZERO
010380                    MOVE 10 TO PD-CLN-PERIOD-MONTH
010390                    GO TO AA080A-FOUND.
010400           MOVE     ZERO TO WS-RUS-TALLY.
010410* NOVEMBER.
010420           INSPECT  WS-PRD-TRIM TALLYING WS-RUS-TALLY FOR ALL "ноя".
010430           IF       WS-RUS-TALLY > ZERO
010440                    MOVE 11 TO PD-CLN-PERIOD-MONTH
010450                    GO TO AA080A-FOUND.
010460           MOVE     ZERO TO WS-RUS-TALLY.
010470* DECEMBER.
010480           INSPECT  WS-PRD-TRIM TALLYING WS-RUS-TALLY FOR ALL "дек".
010490           IF       WS-RUS-TALLY > ZERO
010500                    MOVE 12 TO PD-CLN-PERIOD-MONTH
010510                    GO TO AA080A-FOUND.
010520           GO TO    AA080A-EXIT.
010530* NO RUSSIAN MONTH STEM MATCHED - FALLS THROUGH WITHOUT
010540* SETTING WS-PRD-VALID, SO AA080 MOVES ON TO TRY THE
010550* ISO/EUROPEAN/US FORMS NEXT.
010560*
010570       AA080A-FOUND.
010580* A MONTH WAS RECOGNISED - ALL THAT IS LEFT IS TO PULL
010590* THE FOUR-DIGIT YEAR OUT OF THE SAME TEXT.
010600           PERFORM  AA080C-FIND-YEAR THRU AA080C-EXIT.
010610           MOVE     "Y" TO WS-PRD-VALID.
010620*
010630       AA080A-EXIT.  EXIT.
010640*
010650       AA080C-FIND-YEAR.
010660*
010670* LOOK FOR A 4-DIGIT YEAR ANYWHERE IN THE TEXT.  MISSING
010680* YEAR DEFAULTS TO THE CURRENT YEAR (Y2K - NOW A 4-DIGIT
010690* SYSTEM DATE THROUGHOUT).
010700*
010710           MOVE     "N" TO WS-YR-FOUND.
010720           IF       WS-PRD-LEN < 4
010730                    GO TO AA080C-DEFAULT.
010740           COMPUTE  WS-YR-LIMIT = WS-PRD-LEN - 3.
010750           PERFORM  AA080D-TEST-YEAR-POS THRU AA080D-EXIT
010760                    VARYING WS-YR-SCAN FROM 1 BY 1
010770                    UNTIL WS-YR-SCAN > WS-YR-LIMIT
010780                        OR WS-YR-FOUND = "Y".
010790           IF       WS-YR-FOUND = "Y"
010800                    GO TO AA080C-EXIT.
010810       AA080C-DEFAULT.
010820           ACCEPT   WS-CUR-DATE FROM DATE YYYYMMDD.
010830           MOVE     WS-CUR-DATE(1:4) TO PD-CLN-PERIOD-YEAR.
010840*
010850       AA080C-EXIT.  EXIT.
010860*
010870       AA080D-TEST-YEAR-POS.
010880*
010890* HELPER FOR AA080C - TESTS WHETHER FOUR CONSECUTIVE
010900* DIGITS STARTING AT THE GIVEN POSITION LOOK LIKE A
010910* PLAUSIBLE YEAR.
010920*
010930           IF       WS-PRD-TRIM(WS-YR-SCAN:4) IS NUMERIC
010940                    MOVE WS-PRD-TRIM(WS-YR-SCAN:4)
010950                        TO PD-CLN-PERIOD-YEAR
010960                    MOVE "Y" TO WS-YR-FOUND
010970           END-IF.
010980*
010990       AA080D-EXIT.  EXIT.
011000*
011010       AA081-TRY-ISO-YM.
011020*
011030* "YYYY-MM" - DAY DEFAULTS TO 01.  THIS IS THE SHORTEST OF
011040* THE ACCEPTED FORMS SO IT IS TRIED FIRST AMONG THE
011050* NUMERIC-SEPARATOR FORMS, BEFORE THE LONGER "YYYY-MM-DD"
011060* BELOW CAN EVEN BE CONSIDERED ON LENGTH ALONE.
011070*
011080           IF       WS-PRD-LEN = 7
011090                       AND WS-PRD-TRIM(1:4) IS NUMERIC
011100                       AND WS-PRD-TRIM(5:1) = "-"
011110                       AND WS-PRD-TRIM(6:2) IS NUMERIC
011120                    MOVE WS-PRD-TRIM(1:4) TO PD-CLN-PERIOD-YEAR
011130                    MOVE WS-PRD-TRIM(6:2) TO PD-CLN-PERIOD-MONTH
011140                    IF  PD-CLN-PERIOD-MONTH > 0
011150                            AND PD-CLN-PERIOD-MONTH < 13
011160                        MOVE "Y" TO WS-PRD-VALID
011170                    END-IF
011180           END-IF.
011190*
011200       AA081-EXIT.  EXIT.
011210*
011220       AA082-TRY-ISO-YMD.
011230*
011240* "YYYY-MM-DD" - FULL ISO DATE.  THE DAY PORTION IS
011250* ALREADY COVERED BY WS-PRD-LEN = 10 AND THE NUMERIC TEST
011260* ON POSITIONS 9-10; THE DAY ITSELF IS NOT CARRIED FORWARD,
011270* SINCE THE DIAGNOSTIC ONLY EVER REPORTS BY MONTH.
011280*
011290           IF       WS-PRD-LEN = 10
011300                       AND WS-PRD-TRIM(1:4) IS NUMERIC
011310                       AND WS-PRD-TRIM(5:1) = "-"
011320                       AND WS-PRD-TRIM(6:2) IS NUMERIC
011330                       AND WS-PRD-TRIM(8:1) = "-"
011340                       AND WS-PRD-TRIM(9:2) IS NUMERIC
011350                    MOVE WS-PRD-TRIM(1:4) TO PD-CLN-PERIOD-YEAR
011360                    MOVE WS-PRD-TRIM(6:2) TO PD-CLN-PERIOD-MONTH
011370                    IF  PD-CLN-PERIOD-MONTH > 0
011380                            AND PD-CLN-PERIOD-MONTH < 13
011390                        MOVE "Y" TO WS-PRD-VALID
011400                    END-IF
011410           END-IF.
011420*
011430       AA082-EXIT.  EXIT.
011440*
011450       AA083-TRY-DOT-DMY.
011460*
011470* "DD.MM.YYYY" - THE CONTINENTAL DOTTED FORM USED BY THE
011480* OVERSEAS FRANCHISE PILOT'S BOOKKEEPING PACKAGE.  DAY-
011490* MONTH-YEAR ORDER IS NOT AMBIGUOUS HERE THE WAY THE SLASH
011500* FORM BELOW CAN BE, SINCE THE DOTTED FORM IS NEVER SEEN
011510* WRITTEN MONTH-FIRST.
011520           IF       WS-PRD-LEN = 10
011530                       AND WS-PRD-TRIM(1:2) IS NUMERIC
011540                       AND WS-PRD-TRIM(3:1) = "."
011550                       AND WS-PRD-TRIM(4:2) IS NUMERIC
011560                       AND WS-PRD-TRIM(6:1) = "."
011570                       AND WS-PRD-TRIM(7:4) IS NUMERIC
011580                    MOVE WS-PRD-TRIM(7:4) TO PD-CLN-PERIOD-YEAR
011590                    MOVE WS-PRD-TRIM(4:2) TO PD-CLN-PERIOD-MONTH
011600                    IF  PD-CLN-PERIOD-MONTH > 0
011610                            AND PD-CLN-PERIOD-MONTH < 13
011620                        MOVE "Y" TO WS-PRD-VALID
011630                    END-IF
011640           END-IF.
011650*
011660       AA083-EXIT.  EXIT.
011670*
011680       AA084-TRY-SLASH.
011690*
011700* "DD/MM/YYYY" TRIED BEFORE "MM/DD/YYYY" - DAY-FIRST IS
011710* PREFERRED WHENEVER BOTH READINGS WOULD BE PLAUSIBLE.
011720* THIS IS THE ONE ACCEPTED FORM WHERE THE SAME DIGITS CAN
011730* READ TWO WAYS - E.G. "03/04/2025" COULD BE 3RD APRIL OR
011740* 4TH MARCH - SO THE FIRST FIELD IS TRIED AS THE DAY AND
011750* ONLY FALLS BACK TO READING IT AS THE MONTH (THE US FORM)
011760* WHEN THE DAY READING IS NOT A VALID MONTH NUMBER.
011770*
011780           IF       WS-PRD-LEN = 10
011790                       AND WS-PRD-TRIM(1:2) IS NUMERIC
011800                       AND WS-PRD-TRIM(3:1) = "/"
011810                       AND WS-PRD-TRIM(4:2) IS NUMERIC
011820                       AND WS-PRD-TRIM(6:1) = "/"
011830                       AND WS-PRD-TRIM(7:4) IS NUMERIC
011840*  YEAR IS UNAMBIGUOUS - FOUR DIGITS AT THE END.  TAKE
011850*  IT FIRST SO BOTH BRANCHES BELOW CAN SHARE IT.
011860                    MOVE WS-PRD-TRIM(7:4) TO PD-CLN-PERIOD-YEAR
011870*  TRY THE MIDDLE FIELD AS THE MONTH FIRST (DD/MM/YYYY)
011880*  BECAUSE THE CLIENT BASE IS PREDOMINANTLY EUROPEAN.
011890                    MOVE WS-PRD-TRIM(4:2) TO WS-PRD-TRY-MONTH
011900                    IF  WS-PRD-TRY-MONTH > 0
011910                            AND WS-PRD-TRY-MONTH < 13
011920                        MOVE WS-PRD-TRY-MONTH
011930                            TO PD-CLN-PERIOD-MONTH
011940                        MOVE "Y" TO WS-PRD-VALID
011950                    ELSE
011960*  MIDDLE FIELD WAS NOT A VALID MONTH (E.G. "25" IN
011970*  03/25/2025) SO RE-READ THE FIRST FIELD AS THE MONTH -
011980*  THE US FORM, MM/DD/YYYY.
011990                        MOVE WS-PRD-TRIM(1:2) TO WS-PRD-TRY-MONTH
012000                        IF  WS-PRD-TRY-MONTH > 0
012010                                AND WS-PRD-TRY-MONTH < 13
012020                            MOVE WS-PRD-TRY-MONTH
012030                                TO PD-CLN-PERIOD-MONTH
012040                            MOVE "Y" TO WS-PRD-VALID
012050*  NEITHER FIELD READS AS A MONTH 1-12 - THE PERIOD
012060*  TEXT IS UNPARSEABLE AND WS-PRD-VALID IS LEFT "N".
012070                        END-IF
012080                    END-IF
012090           END-IF.
012100*
012110       AA084-EXIT.  EXIT.
