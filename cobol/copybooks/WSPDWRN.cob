000100*****************************************************
000110*                                                    *
000120*  RECORD DEFINITION FOR CLEANSING WARNING LINE      *
000130*     INTERMEDIATE FILE - PD010 TO PD020, HOLDS THE  *
000140*     WARNING TEXT IN THE ORDER RAISED               *
000150*                                                    *
000160*****************************************************
000170* FILE SIZE 74 BYTES.
000180*
000190* 04/02/26 VBC - CREATED FOR P&L DIAGNOSTIC BATCH.
000200*
000210    01  PD-WARN-RECORD.
000220        03  PD-WARN-TEXT            PIC X(70).
000230        03  FILLER                  PIC X(4).
