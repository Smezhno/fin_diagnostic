000100*****************************************************
000110*                                                    *
000120*  RECORD DEFINITION FOR CLEANSED P&L RECORD         *
000130*     INTERMEDIATE FILE - PD010 (CLEANSE/SORT) TO    *
000140*     PD020 (METRICS/REPORTING)                      *
000150*                                                    *
000160*****************************************************
000170* FILE SIZE 99 BYTES.  SORT KEY IS PERIOD-YEAR THEN
000180* PERIOD-MONTH, ASCENDING (OLDEST PERIOD FIRST).
000190*
000200* EACH OPTIONAL EXPENSE CARRIES ITS OWN -PRESENT FLAG -
000210* "ABSENT" AND "SUPPLIED AS ZERO" ARE NOT THE SAME THING
000220* AND MUST NOT BE COLLAPSED.  REVENUE HAS NO FLAG - IT
000230* IS MANDATORY AND ALWAYS GREATER THAN ZERO BY THE TIME
000240* A RECORD REACHES THIS FILE.
000250*
000260* 04/02/26 VBC - CREATED FOR P&L DIAGNOSTIC BATCH.
000270*
000280    01  PD-CLEAN-RECORD.
000290        03  PD-CLN-PERIOD-YEAR      PIC 9(4).
000300        03  PD-CLN-PERIOD-MONTH     PIC 9(2).
000310        03  PD-CLN-REVENUE          PIC 9(11)V9(2).
000320        03  PD-CLN-COGS             PIC 9(11)V9(2).
000330        03  PD-CLN-COGS-PRESENT     PIC X.
000340            88  PD-CLN-COGS-IS-PRES     VALUE "Y".
000350            88  PD-CLN-COGS-NOT-PRES    VALUE "N".
000360        03  PD-CLN-RENT             PIC 9(11)V9(2).
000370        03  PD-CLN-RENT-PRESENT     PIC X.
000380            88  PD-CLN-RENT-IS-PRES     VALUE "Y".
000390            88  PD-CLN-RENT-NOT-PRES    VALUE "N".
000400        03  PD-CLN-PAYROLL          PIC 9(11)V9(2).
000410        03  PD-CLN-PAYROLL-PRESENT  PIC X.
000420            88  PD-CLN-PAY-IS-PRES      VALUE "Y".
000430            88  PD-CLN-PAY-NOT-PRES     VALUE "N".
000440        03  PD-CLN-MARKETING        PIC 9(11)V9(2).
000450        03  PD-CLN-MARKETING-PRESENT  PIC X.
000460            88  PD-CLN-MKT-IS-PRES      VALUE "Y".
000470            88  PD-CLN-MKT-NOT-PRES     VALUE "N".
000480        03  PD-CLN-OTHER            PIC 9(11)V9(2).
000490        03  PD-CLN-OTHER-PRESENT    PIC X.
000500            88  PD-CLN-OTH-IS-PRES      VALUE "Y".
000510            88  PD-CLN-OTH-NOT-PRES     VALUE "N".
000520        03  FILLER                  PIC X(10).
