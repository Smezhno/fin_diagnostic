000100* 04/02/26 VBC - CREATED FOR P&L DIAGNOSTIC BATCH.
000110    SELECT  SUMMARY-REPORT
000120        ASSIGN TO "SUMRPT"
000130        ORGANIZATION IS LINE SEQUENTIAL
000140        FILE STATUS IS PD-SM-STATUS.
