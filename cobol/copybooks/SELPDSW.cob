000100* 04/02/26 VBC - CREATED FOR P&L DIAGNOSTIC BATCH.
000110    SELECT  PD-SORT-WORK
000120        ASSIGN TO "SORTWK1".
