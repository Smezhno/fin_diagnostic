000100* 04/02/26 VBC - CREATED FOR P&L DIAGNOSTIC BATCH.
000110    FD  PD-CLEAN-FILE
000120        LABEL RECORD IS STANDARD
000130        RECORD CONTAINS 99 CHARACTERS.
000140    COPY "WSPDCLN.cob".
