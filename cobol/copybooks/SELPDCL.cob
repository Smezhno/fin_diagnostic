000100* 04/02/26 VBC - CREATED FOR P&L DIAGNOSTIC BATCH.
000110    SELECT  PD-CLEAN-FILE
000120        ASSIGN TO "PDCLEAN"
000130        ORGANIZATION IS SEQUENTIAL
000140        FILE STATUS IS PD-CL-STATUS.
