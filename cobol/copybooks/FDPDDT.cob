000100* 04/02/26 VBC - CREATED FOR P&L DIAGNOSTIC BATCH.
000110    FD  DETAIL-REPORT
000120        LABEL RECORD IS OMITTED
000130        RECORD CONTAINS 132 CHARACTERS
000140        DATA RECORD IS PD-DETAIL-OUT.
000150    01  PD-DETAIL-OUT.
000160        03  PD-DETAIL-OUT-TEXT      PIC X(128).
000170        03  FILLER                  PIC X(004).
