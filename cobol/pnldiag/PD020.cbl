000100*****************************************************
000110*                                                    *
000120*          P&L DIAGNOSTIC - METRICS & REPORTING     *
000130*                                                    *
000140*****************************************************
000150*
000160       IDENTIFICATION          DIVISION.
000170*================================
000180*
000190       PROGRAM-ID.         PD020.
000200***
000210*    AUTHOR.         D M FENWICK FIDPM, 18/06/87,
000220*                    FOR APPLEWOOD COMPUTERS.
000230*    INSTALLATION.   APPLEWOOD COMPUTERS.
000240*    DATE-WRITTEN.   18/06/87.
000250*    DATE-COMPILED.
000260*    SECURITY.       COPYRIGHT (C) 1987-2026 AND LATER,
000270*                    VINCENT BRYAN COEN AND APPLEWOOD
000280*                    COMPUTERS.  DISTRIBUTED UNDER THE
000290*                    GNU GENERAL PUBLIC LICENSE.  SEE
000300*                    THE FILE COPYING FOR DETAILS.
000310***
000320*    REMARKS.        TAKES THE CLEANSED, PERIOD-SORTED
000330*                    FEED FROM PD010 AND PRODUCES THE
000340*                    MONTHLY DETAIL LISTING AND THE
000350*                    DIAGNOSTIC SUMMARY REPORT - TREND,
000360*                    EXPENSE SHARES AND ANOMALY SCAN -
000370*                    FOR THE CLIENT'S BOOK-KEEPER.
000380***
000390*    VERSION.        SEE PROG-NAME IN WS.
000400*    CALLED MODULES. NONE.
000410*    FILES USED :
000420*                    PD-CLEAN-FILE.  CLEANSED FEED
000430*                                    FROM PD010.
000440*                    DETAIL-REPORT.  PER-PERIOD LISTING.
000450*                    SUMMARY-REPORT. DIAGNOSTIC SUMMARY.
000460*                    PD-WARN-FILE.   CLEANSING WARNINGS
000470*                                    CARRIED FROM PD010.
000480*    ERROR MESSAGES USED.
000490*                    PD003, PD004, PD005.
000500***
000510* CHANGES:
000520* 18/06/87 DMF - 1.0.00 CREATED - BRANCH SUMMARY FEED
000530*                       DETAIL LISTING ONLY.
000540* 02/09/89 DMF - 1.1.00 ADDED MARKETING EXPENSE SHARE.
000550* 14/02/91 DMF - 1.2.00 RENT SHARE SPLIT FROM 'OTHER',
000560*                       ANOMALY SCAN ADDED.
000570* 30/07/93 DMF - 1.3.00 REVENUE TREND ANALYSIS ADDED -
000580*                       SIX-MONTH ROLLING COMPARISON.
000590* 21/09/98 DMF - 1.3.01 Y2K - PERIOD YEAR NOW HELD AS
000600*                       4 DIGITS THROUGHOUT THE TABLE
000610*                       AND ALL REPORT HEADINGS.
000620* 29/01/09 VBC         MIGRATION TO OPEN COBOL/GNUCOBOL.
000630* 24/10/16 VBC     .02 RENUMBERED PY-PREFIXED FIELDS PD-
000640*                      WHEN LIFTED OUT OF THE PAYROLL
000650*                      SUITE INTO ITS OWN PD- MODULE.
000660* 16/04/24 VBC         COPYRIGHT NOTICE UPDATE
000670*                      SUPERSEDING ALL PRIOR NOTICES.
000680* 04/02/26 VBC - 2.0.00 REWRITTEN AS THE METRICS ENGINE
000690*                       FOR THE NEW MINI-ACCOUNTS CLIENT
000700*                       DIAGNOSTIC - MAX-ROWS/MIN-PERIOD
000710*                       GUARDS, EXPENSE SHARE AND
000720*                       ANOMALY LOGIC REBUILT TO MATCH
000730*                       THE NEW UPLOAD SPECIFICATION.
000740* 22/06/26 VBC - 2.0.01 SUMMARY WARNING ORDER CORRECTED -
000750*                       PD-WARN-FILE'S CLEANSING WARNINGS
000760*                       NOW LIST BEFORE THE ROW-LIMIT NOTE,
000770*                       NOT AFTER (SEE AA098).  ROW-LIMIT
000780*                       NOTE WORDING CHANGED TO THE EXACT
000790*                       CLIENT UPLOAD SPEC PHRASE (AA028).
000800* 04/08/26 VBC - 2.0.02 BRANCH AUDIT FLAGGED THE DETAIL AND
000810*                       SUMMARY MONEY EDIT PICTURES AS ONE
000820*                       DIGIT SHORT OF THE 11-DIGIT MASTER
000830*                       FIELDS THEY PRINT - A TOP-END
000840*                       REVENUE OR PROFIT VALUE WOULD HAVE
000850*                       ITS LEADING DIGIT SILENTLY DROPPED.
000860*                       WS-DET-REVENUE-ED, WS-DET-PROFIT-ED
000870*                       AND WS-ED-AMOUNT WIDENED BY ONE
000880*                       DIGIT POSITION TO MATCH.
000890***
000900*************************************************************
000910* COPYRIGHT NOTICE.
000920* ****************
000930*
000940* THIS NOTICE SUPERSEDES ALL PRIOR COPYRIGHT NOTICES AND WAS
000950* UPDATED 2024-04-16.
000960*
000970* THIS PROGRAM IS PART OF THE APPLEWOOD COMPUTERS ACCOUNTING
000980* SYSTEM AND IS COPYRIGHT (C) VINCENT B COEN, 1987-2026 AND
000990* LATER.  DISTRIBUTED AS FREE SOFTWARE UNDER THE GNU GENERAL
001000* PUBLIC LICENSE, VERSION 3 AND LATER, FOR PERSONAL USAGE
001010* ONLY, INCLUDING USE WITHIN A BUSINESS, BUT EXCLUDING
001020* REPACKAGING OR RESALE, RENTAL OR HIRE IN ANY WAY.  SEE THE
001030* FILE COPYING FOR DETAILS.
001040*************************************************************
001050*
001060       ENVIRONMENT             DIVISION.
001070*================================
001080*
001090       CONFIGURATION SECTION.
001100       SPECIAL-NAMES.
001110           C01 IS TOP-OF-FORM
001120           CLASS PD-EMPTY-DASH IS "-" "—" "–"
001130           UPSI-0 ON STATUS IS PD-TEST-RUN-SW.
001140*
001150       INPUT-OUTPUT            SECTION.
001160       FILE-CONTROL.
001170       COPY "SELPDCL.cob".
001180       COPY "SELPDDT.cob".
001190       COPY "SELPDSM.cob".
001200       COPY "SELPDWN.cob".
001210*
001220       DATA                    DIVISION.
001230*================================
001240*
001250       FILE SECTION.
001260*
001270       COPY "FDPDCL.cob".
001280       COPY "FDPDDT.cob".
001290       COPY "FDPDSM.cob".
001300       COPY "FDPDWN.cob".
001310*
001320       WORKING-STORAGE SECTION.
001330*-----------------------
001340       77  PROG-NAME               PIC X(15) VALUE "PD020 (2.0.00)".
001350*
001360       01  WS-FILE-STATUSES.
001370           03  PD-CL-STATUS         PIC XX.
001380           03  PD-DT-STATUS         PIC XX.
001390           03  PD-SM-STATUS         PIC XX.
001400           03  PD-WN-STATUS         PIC XX.
001410           03  FILLER               PIC X(10).
001420*
001430       01  WS-SWITCHES.
001440           03  WS-EOF-CLEAN         PIC X     VALUE "N".
001450           03  WS-EOF-WARN          PIC X     VALUE "N".
001460           03  WS-WARN-FILE-OK      PIC X     VALUE "N".
001470               88  WS-WARN-FILE-OPEN    VALUE "Y".
001480           03  FILLER               PIC X(07).
001490*
001500       01  WS-LIMITS.
001510           03  WS-MAX-ROWS          PIC 9(3)  COMP  VALUE 100.
001520           03  WS-MIN-PERIODS       PIC 9(3)  COMP  VALUE 3.
001530           03  WS-TREND-MIN-PRDS    PIC 9(3)  COMP  VALUE 6.
001540           03  FILLER               PIC X(10).
001550*
001560*  COUNTERS AND SUBSCRIPTS - ALL HELD COMP PER HOUSE STANDING
001570*  INSTRUCTION, NEVER USED AS A STRING OPERAND DIRECTLY.
001580*
001590       01  WS-COUNTERS.
001600           03  WS-ROW-CNT           PIC 9(5)  COMP  VALUE ZERO.
001610           03  WS-SKIP-CNT          PIC 9(5)  COMP  VALUE ZERO.
001620           03  WS-TBL-CNT           PIC 9(3)  COMP  VALUE ZERO.
001630           03  WS-SUB               PIC 9(3)  COMP  VALUE ZERO.
001640           03  WS-CNT-COGS          PIC 9(3)  COMP  VALUE ZERO.
001650           03  WS-CNT-RENT          PIC 9(3)  COMP  VALUE ZERO.
001660           03  WS-CNT-PAYROLL       PIC 9(3)  COMP  VALUE ZERO.
001670           03  WS-CNT-MARKETING     PIC 9(3)  COMP  VALUE ZERO.
001680           03  WS-CNT-OTHER         PIC 9(3)  COMP  VALUE ZERO.
001690           03  WS-SHR-COGS-CNT      PIC 9(3)  COMP  VALUE ZERO.
001700           03  WS-SHR-RENT-CNT      PIC 9(3)  COMP  VALUE ZERO.
001710           03  WS-SHR-PAYROLL-CNT   PIC 9(3)  COMP  VALUE ZERO.
001720           03  WS-SHR-MARKETING-CNT PIC 9(3)  COMP  VALUE ZERO.
001730           03  WS-SHR-OTHER-CNT     PIC 9(3)  COMP  VALUE ZERO.
001740           03  WS-ANOMALY-COUNT     PIC 9(1)  COMP  VALUE ZERO.
001750           03  WS-IDX1              PIC 9(3)  COMP  VALUE ZERO.
001760           03  WS-IDX2              PIC 9(3)  COMP  VALUE ZERO.
001770           03  WS-IDX3              PIC 9(3)  COMP  VALUE ZERO.
001780           03  WS-IDX4              PIC 9(3)  COMP  VALUE ZERO.
001790           03  WS-IDX5              PIC 9(3)  COMP  VALUE ZERO.
001800           03  WS-IDX6              PIC 9(3)  COMP  VALUE ZERO.
001810           03  FILLER               PIC X(10).
001820*
001830*  DISPLAY MIRRORS OF THE COMP COUNTERS ABOVE - A COMP ITEM'S
001840*  BYTES ARE NOT DIGIT CHARACTERS AND MUST NEVER BE USED AS A
001850*  STRING SENDING OPERAND DIRECTLY.
001860*
001870       01  WS-DISPLAY-MIRRORS.
001880           03  WS-TBL-CNT-ED        PIC 9(3).
001890           03  FILLER               PIC X(10).
001900*
001910*  MONEY ACCUMULATORS ARE ZONED DISPLAY, AS FOR ALL MONEY
001920*  FIELDS IN THIS SUITE - NONE OF OUR SHOP'S MASTERS PACK
001930*  MONEY.
001940*
001950       01  WS-ACCUM-AREA.
001960           03  WS-SUM-REVENUE       PIC S9(13)V9(2) VALUE ZERO.
001970           03  WS-SUM-COGS          PIC S9(13)V9(2) VALUE ZERO.
001980           03  WS-SUM-RENT          PIC S9(13)V9(2) VALUE ZERO.
001990           03  WS-SUM-PAYROLL       PIC S9(13)V9(2) VALUE ZERO.
002000           03  WS-SUM-MARKETING     PIC S9(13)V9(2) VALUE ZERO.
002010           03  WS-SUM-OTHER         PIC S9(13)V9(2) VALUE ZERO.
002020           03  WS-SUM-OPPROFIT      PIC S9(13)V9(2) VALUE ZERO.
002030           03  FILLER               PIC X(10).
002040*
002050*  EXPENSE-SHARE WORK AREA - SHARE PCT IS THE MEAN OF EACH
002060*  QUALIFYING PERIOD'S OWN RATIO, NOT THE RATIO OF THE MEANS.
002070*
002080       01  WS-SHARE-AREA.
002090           03  WS-SHR-COGS-SUM      PIC S9(5)V9(4) VALUE ZERO.
002100           03  WS-SHR-RENT-SUM      PIC S9(5)V9(4) VALUE ZERO.
002110           03  WS-SHR-PAYROLL-SUM   PIC S9(5)V9(4) VALUE ZERO.
002120           03  WS-SHR-MARKETING-SUM PIC S9(5)V9(4) VALUE ZERO.
002130           03  WS-SHR-OTHER-SUM     PIC S9(5)V9(4) VALUE ZERO.
002140           03  WS-SHR-RATIO         PIC S9(5)V9(4) VALUE ZERO.
002150           03  FILLER               PIC X(10).
002160*
002170       01  WS-AVERAGE-WORK.
002180           03  WS-AVG-REV-UNR       PIC S9(11)V9(4) VALUE ZERO.
002190           03  WS-AVG-COGS-UNR      PIC S9(11)V9(4) VALUE ZERO.
002200*  UNROUNDED AVERAGE OPERATING PROFIT - KEPT SO THE
002210*  OPERATING MARGIN PERCENTAGE IS NOT COMPUTED FROM A
002220*  FIGURE THAT HAS ALREADY BEEN ROUNDED ONCE.
002230           03  WS-AVG-OP-PROFIT-UNR PIC S9(11)V9(4) VALUE ZERO.
002240           03  WS-AVG-RECENT-UNR    PIC S9(13)V9(4) VALUE ZERO.
002250           03  WS-AVG-PREVIOUS-UNR  PIC S9(13)V9(4) VALUE ZERO.
002260           03  WS-TREND-PCT-UNR     PIC S9(7)V9(4) VALUE ZERO.
002270           03  FILLER               PIC X(10).
002280*
002290       01  WS-SUMMARY-RESULTS.
002300           03  WS-AVG-REVENUE            PIC 9(11)      VALUE ZERO.
002310           03  WS-AVG-COGS               PIC 9(11)      VALUE ZERO.
002320           03  WS-AVG-COGS-PRES          PIC X          VALUE "N".
002330           03  WS-AVG-GROSS-PROFIT       PIC S9(11)     VALUE ZERO.
002340           03  WS-AVG-GROSS-PROFIT-PRES  PIC X          VALUE "N".
002350           03  WS-AVG-GROSS-MARGIN-PCT   PIC S9(3)V9    VALUE ZERO.
002360           03  WS-AVG-GROSS-MARGIN-PRES  PIC X          VALUE "N".
002370           03  WS-AVG-OP-PROFIT          PIC S9(11)     VALUE ZERO.
002380           03  WS-AVG-OP-MARGIN-PCT      PIC S9(3)V9    VALUE ZERO.
002390           03  WS-REV-TREND-PCT          PIC S9(3)V9    VALUE ZERO.
002400           03  WS-TREND-DIRECTION        PIC X(17)      VALUE SPACES.
002410           03  WS-COGS-SHARE-PCT         PIC S9(3)V9    VALUE ZERO.
002420           03  WS-COGS-SHARE-PRES        PIC X          VALUE "N".
002430           03  WS-RENT-SHARE-PCT         PIC S9(3)V9    VALUE ZERO.
002440           03  WS-RENT-SHARE-PRES        PIC X          VALUE "N".
002450           03  WS-PAYROLL-SHARE-PCT      PIC S9(3)V9    VALUE ZERO.
002460           03  WS-PAYROLL-SHARE-PRES     PIC X          VALUE "N".
002470           03  WS-MARKETING-SHARE-PCT    PIC S9(3)V9    VALUE ZERO.
002480           03  WS-MARKETING-SHARE-PRES   PIC X          VALUE "N".
002490           03  WS-OTHER-SHARE-PCT        PIC S9(3)V9    VALUE ZERO.
002500           03  WS-OTHER-SHARE-PRES       PIC X          VALUE "N".
002510           03  FILLER                    PIC X(10).
002520*
002530*  PERIOD TABLE - HOLDS UP TO WS-MAX-ROWS CLEANSED PERIODS.
002540*  WHEN PD010'S FEED CARRIES MORE THAN THAT, AA023 SKIPS THE
002550*  OLDEST AND KEEPS ONLY THE LAST WS-MAX-ROWS, THE FEED BEING
002560*  IN ASCENDING PERIOD ORDER.
002570*
002580       01  WS-PERIOD-TABLE.
002590           03  TBL-ENTRY OCCURS 100 TIMES.
002600               05  TBL-YEAR-MONTH.
002610                   07  TBL-YEAR         PIC 9(4).
002620                   07  TBL-MONTH        PIC 9(2).
002630               05  TBL-PERIOD-NUM   REDEFINES TBL-YEAR-MONTH
002640                                        PIC 9(6).
002650               05  TBL-PERIOD-TEXT      PIC X(7).
002660               05  TBL-REVENUE          PIC 9(11)V9(2).
002670               05  TBL-COGS             PIC 9(11)V9(2).
002680               05  TBL-COGS-PRES        PIC X.
002690               05  TBL-RENT             PIC 9(11)V9(2).
002700               05  TBL-RENT-PRES        PIC X.
002710               05  TBL-PAYROLL          PIC 9(11)V9(2).
002720               05  TBL-PAYROLL-PRES     PIC X.
002730               05  TBL-MARKETING        PIC 9(11)V9(2).
002740               05  TBL-MARKETING-PRES   PIC X.
002750               05  TBL-OTHER            PIC 9(11)V9(2).
002760               05  TBL-OTHER-PRES       PIC X.
002770               05  TBL-OP-PROFIT        PIC S9(11)V9(2).
002780               05  FILLER               PIC X(10).
002790*
002800       01  WS-ROW-LIMIT-AREA.
002810           03  WS-ROW-LIMIT-NOTE    PIC X(70) VALUE SPACES.
002820           03  WS-ROW-LIMIT-OK      PIC X     VALUE "N".
002830               88  WS-ROW-LIMIT-IS-PRESENT  VALUE "Y".
002840           03  FILLER               PIC X(10).
002850*
002860*  RUN-DATE AREA.  PD010 STAMPS A "RUN DATE" BANNER AS THE
002870*  FIRST RECORD OF PD-WARN-FILE - WE READ IT BACK HERE SO
002880*  BOTH REPORTS CARRY THE DATE THE BATCH ACTUALLY RAN, NOT
002890*  THE DATE THIS PROGRAM HAPPENS TO BE RUN.  IF THE BANNER IS
002900*  MISSING OR UNREADABLE WE FALL BACK TO TODAY'S DATE.
002910*
002920       01  WS-RUN-DATE-AREA.
002930           03  WS-CUR-DATE          PIC 9(8).
002940           03  WS-CUR-DATE-ALT  REDEFINES WS-CUR-DATE.
002950               05  WS-CUR-YYYY      PIC 9(4).
002960               05  WS-CUR-MM        PIC 9(2).
002970               05  WS-CUR-DD        PIC 9(2).
002980           03  WS-RUN-DATE-TEXT     PIC X(10) VALUE SPACES.
002990           03  FILLER               PIC X(10).
003000*
003010*  ANOMALY TABLE - AT MOST 5 LINES ARE EVER REPORTED, MOST
003020*  SEVERE FIRST BY FIELD ORDER THEN CHRONOLOGICALLY WITHIN A
003030*  FIELD.  WS-ANOMALY-FLAT IS THE BULK-CLEAR VIEW.
003040*
003050       01  WS-ANOMALY-TABLE.
003060           03  WS-ANOMALY-ENTRY OCCURS 5 TIMES.
003070               05  WS-ANOMALY-TEXT      PIC X(58).
003080               05  FILLER               PIC X(02).
003090       01  WS-ANOMALY-FLAT  REDEFINES WS-ANOMALY-TABLE
003100                                        PIC X(300).
003110*
003120*  GENERIC ANOMALY-SCAN WORK AREA.  EACH OF THE FIVE FIELDS
003130*  REVENUE, COGS, MARKETING, PAYROLL AND RENT - IN THAT ORDER
003140*  - IS COPIED HERE IN TURN AND RUN THROUGH THE ONE COMMON
003150*  SCANNING PARAGRAPH, AA086, RATHER THAN WRITING THE SAME
003160*  CHRONOLOGICAL-PAIR LOGIC OUT FIVE TIMES OVER.
003170*
003180       01  WS-SCAN-WORK.
003190           03  WS-SCAN-FIELD-NAME   PIC X(15).
003200           03  WS-SCAN-ENTRY OCCURS 100 TIMES.
003210               05  WS-SCAN-VALUE        PIC S9(11)V9(2).
003220               05  WS-SCAN-PRESENT      PIC X.
003230               05  WS-SCAN-PERIOD       PIC X(7).
003240               05  FILLER               PIC X(05).
003250           03  WS-SCAN-PREV-VALUE   PIC S9(11)V9(2) VALUE ZERO.
003260           03  WS-SCAN-HAVE-PREV    PIC X           VALUE "N".
003270           03  WS-SCAN-PCT-CHANGE   PIC S9(5)V9(4)  VALUE ZERO.
003280           03  WS-SCAN-PCT-ABS      PIC S9(5)V9(4)  VALUE ZERO.
003290           03  WS-SCAN-PCT-DISP     PIC 9(3)        VALUE ZERO.
003300           03  WS-SCAN-DIRECTION-WORD PIC X(5)      VALUE SPACES.
003310           03  WS-SCAN-SUB          PIC 9(3)  COMP  VALUE ZERO.
003320           03  FILLER               PIC X(10).
003330*
003340       01  WS-PCT-FORMAT-WORK.
003350           03  WS-PCT-INPUT         PIC S9(3)V9.
003360           03  WS-PCT-OUTPUT-ED     PIC -ZZ9.9.
003370           03  FILLER               PIC X(10).
003380*
003390*  DETAIL REPORT PRINT LINES.
003400*
003410       01  WS-HEADING-LINE-1.
003420           03  FILLER               PIC X(20) VALUE
003430               "APPLEWOOD COMPUTERS ".
003440           03  FILLER               PIC X(20) VALUE
003450               "P AND L DIAGNOSTIC  ".
003460           03  WS-HDG-PROG          PIC X(15).
003470           03  FILLER               PIC X(09) VALUE "RUN DATE ".
003480           03  WS-HDG-DATE          PIC X(10).
003490           03  FILLER               PIC X(54) VALUE SPACES.
003500*
003510       01  WS-DETAIL-COLUMN-HDG.
003520           03  FILLER               PIC X(07) VALUE "PERIOD ".
003530           03  FILLER               PIC X(13) VALUE SPACES.
003540           03  FILLER               PIC X(07) VALUE "REVENUE".
003550           03  FILLER               PIC X(12) VALUE SPACES.
003560           03  FILLER               PIC X(06) VALUE "PROFIT".
003570           03  FILLER               PIC X(13) VALUE SPACES.
003580           03  FILLER               PIC X(07) VALUE "MARGIN%".
003590           03  FILLER               PIC X(63) VALUE SPACES.
003600*
003610       01  WS-DETAIL-LINE.
003620           03  WS-DET-PERIOD        PIC X(7).
003630           03  FILLER               PIC X(02) VALUE SPACES.
003640           03  WS-DET-REVENUE-ED    PIC ZZ,ZZZ,ZZZ,ZZ9.99.
003650           03  FILLER               PIC X(02) VALUE SPACES.
003660           03  WS-DET-PROFIT-ED     PIC -ZZ,ZZZ,ZZZ,ZZ9.99.
003670           03  FILLER               PIC X(02) VALUE SPACES.
003680           03  WS-DET-MARGIN-ED     PIC -ZZ9.9.
003690           03  WS-DET-PCT-SIGN      PIC X     VALUE "%".
003700           03  FILLER               PIC X(73) VALUE SPACES.
003710*
003720       01  WS-DETAIL-TOTAL-LINE.
003730           03  FILLER               PIC X(10) VALUE "TOTALS    ".
003740           03  WS-TOT-COUNT-ED      PIC ZZ9.
003750           03  FILLER               PIC X(02) VALUE SPACES.
003760           03  WS-TOT-REVENUE-ED    PIC Z,ZZZ,ZZZ,ZZZ,ZZ9.99.
003770           03  FILLER               PIC X(02) VALUE SPACES.
003780           03  WS-TOT-OPPROFIT-ED   PIC -Z,ZZZ,ZZZ,ZZZ,ZZ9.99.
003790           03  FILLER               PIC X(70) VALUE SPACES.
003800*
003810*  SUMMARY REPORT PRINT LINES.
003820*
003830       01  WS-SUMMARY-LINE.
003840           03  WS-SUM-LABEL         PIC X(32).
003850           03  WS-SUM-VALUE         PIC X(30).
003860           03  FILLER               PIC X(66) VALUE SPACES.
003870*
003880       01  WS-EDIT-WORK.
003890           03  WS-ED-AMOUNT         PIC -ZZ,ZZZ,ZZZ,ZZ9.
003900           03  WS-ED-COUNT          PIC ZZ9.
003910           03  FILLER               PIC X(10).
003920*
003930       01  WS-WARNING-OUT-LINE.
003940           03  WS-WARN-OUT-TEXT     PIC X(70).
003950           03  FILLER               PIC X(58) VALUE SPACES.
003960*
003970       01  WS-ANOMALY-OUT-LINE.
003980           03  WS-ANOM-OUT-NUM      PIC Z9.
003990           03  FILLER               PIC X(02) VALUE ". ".
004000           03  WS-ANOM-OUT-TEXT     PIC X(60).
004010           03  FILLER               PIC X(64) VALUE SPACES.
004020*
004030       01  ERROR-MESSAGES.
004040           03  PD003   PIC X(50)
004050               VALUE "PD003 PD-CLEAN-FILE NOT FOUND OR UNREADABLE -".
004060           03  PD004   PIC X(50)
004070               VALUE "PD004 DETAIL-REPORT COULD NOT BE OPENED -".
004080           03  PD005   PIC X(50)
004090               VALUE "PD005 SUMMARY-REPORT COULD NOT BE OPENED -".
004100           03  FILLER  PIC X(10).
004110*
004120       PROCEDURE DIVISION.
004130*=======================
004140*
004150       AA000-MAIN.
004160*
004170* THE WHOLE DIAGNOSTIC RUN IN ONE STRAIGHT LINE - OPEN,
004180* LOAD THE TABLE, CHECK MINIMUM PERIODS, ACCUMULATE,
004190* COMPUTE THE METRICS, SCAN FOR ANOMALIES, WRITE BOTH
004200* REPORTS, CLOSE DOWN.  EACH STEP IS A SEPARATE
004210* PARAGRAPH BELOW SO THE ORDER CAN BE READ STRAIGHT
004220* OFF THIS LIST.
004230*
004240           PERFORM  AA010-OPEN-FILES THRU AA010-EXIT.
004250           PERFORM  AA020-LOAD-CLEAN-TABLE THRU AA020-EXIT.
004260           PERFORM  AA030-CHECK-MINIMUM-PERIODS THRU AA030-EXIT.
004270           IF       WS-TBL-CNT NOT < WS-MIN-PERIODS
004280                    PERFORM AA040-ACCUMULATE-TOTALS THRU AA040-EXIT
004290                    PERFORM AA050-COMPUTE-AVERAGES THRU AA050-EXIT
004300                    PERFORM AA060-COMPUTE-TREND THRU AA060-EXIT
004310                    PERFORM AA070-COMPUTE-SHARES THRU AA070-EXIT
004320                    PERFORM AA080-DETECT-ANOMALIES THRU AA080-EXIT
004330                    PERFORM AA090-WRITE-DETAIL-REPORT THRU AA090-EXIT
004340                    PERFORM AA095-WRITE-SUMMARY-REPORT THRU AA095-EXIT
004350           END-IF.
004360           PERFORM  AA900-CLOSE-FILES THRU AA900-EXIT.
004370           GOBACK.
004380*
004390       AA000-EXIT.  EXIT.
004400*
004410       AA010-OPEN-FILES.
004420*
004430* OPENS THE CLEANSED FEED AND BOTH REPORTS, PLUS THE
004440* WARNING HAND-OFF FILE - WHICH IS OPTIONAL, SINCE A
004450* RUN WITH NOTHING TO WARN ABOUT MAY FIND PD010 LEFT
004460* IT EMPTY OR ABSENT ALTOGETHER.
004470*
004480           OPEN     INPUT PD-CLEAN-FILE.
004490           IF       PD-CL-STATUS NOT = "00"
004500                    DISPLAY PD003
004510                    DISPLAY "FILE STATUS = " PD-CL-STATUS
004520                    MOVE 16 TO RETURN-CODE
004530                    GOBACK
004540           END-IF.
004550           OPEN     OUTPUT DETAIL-REPORT.
004560           IF       PD-DT-STATUS NOT = "00"
004570                    DISPLAY PD004
004580                    DISPLAY "FILE STATUS = " PD-DT-STATUS
004590                    CLOSE PD-CLEAN-FILE
004600                    MOVE 16 TO RETURN-CODE
004610                    GOBACK
004620           END-IF.
004630           OPEN     OUTPUT SUMMARY-REPORT.
004640           IF       PD-SM-STATUS NOT = "00"
004650                    DISPLAY PD005
004660                    DISPLAY "FILE STATUS = " PD-SM-STATUS
004670                    CLOSE PD-CLEAN-FILE
004680                    CLOSE DETAIL-REPORT
004690                    MOVE 16 TO RETURN-CODE
004700                    GOBACK
004710           END-IF.
004720           OPEN     INPUT PD-WARN-FILE.
004730           IF       PD-WN-STATUS = "00"
004740                    SET  WS-WARN-FILE-OPEN TO TRUE
004750                    PERFORM AA015-READ-RUN-DATE-BANNER
004760                            THRU AA015-EXIT
004770           ELSE
004780                    PERFORM AA016-DEFAULT-RUN-DATE THRU AA016-EXIT
004790           END-IF.
004800*
004810       AA010-EXIT.  EXIT.
004820*
004830       AA015-READ-RUN-DATE-BANNER.
004840*
004850* PD010 STAMPS A 'RUN DATE' LINE AS THE VERY FIRST
004860* RECORD OF PD-WARN-FILE SO BOTH REPORTS CAN CARRY
004870* THE SAME DATE IN THEIR HEADINGS.  THIS READS IT
004880* BACK AND PEELS THE DATE TEXT OUT OF IT.
004890*
004900           MOVE     "N" TO WS-EOF-WARN.
004910           READ     PD-WARN-FILE
004920                    AT END MOVE "Y" TO WS-EOF-WARN
004930           END-READ.
004940           IF       WS-EOF-WARN = "Y"
004950                    PERFORM AA016-DEFAULT-RUN-DATE THRU AA016-EXIT
004960           ELSE
004970                    IF      PD-WARN-TEXT(1:9) = "RUN DATE "
004980                            MOVE PD-WARN-TEXT(10:10)
004990                                 TO WS-RUN-DATE-TEXT
005000                    ELSE
005010                            PERFORM AA016-DEFAULT-RUN-DATE
005020                                    THRU AA016-EXIT
005030                    END-IF
005040           END-IF.
005050*
005060       AA015-EXIT.  EXIT.
005070*
005080       AA016-DEFAULT-RUN-DATE.
005090*
005100* FALLBACK WHEN THE BANNER IS MISSING OR UNREADABLE -
005110* FALLS BACK TO TODAY'S SYSTEM DATE RATHER THAN
005120* LEAVE THE REPORT HEADINGS BLANK.
005130*
005140           ACCEPT   WS-CUR-DATE FROM DATE YYYYMMDD.
005150           STRING   WS-CUR-YYYY "-" WS-CUR-MM "-" WS-CUR-DD
005160               DELIMITED BY SIZE INTO WS-RUN-DATE-TEXT.
005170*
005180       AA016-EXIT.  EXIT.
005190*
005200       AA020-LOAD-CLEAN-TABLE.
005210*
005220* DRIVES THE TWO-PASS LOAD OF PD-CLEAN-FILE INTO
005230* WS-PERIOD-TABLE - COUNT EVERY ROW (AA021), THEN IF
005240* OVER THE MAX-ROWS LIMIT REOPEN AND SKIP THE OLDEST
005250* (AA023), THEN LOAD WHAT IS LEFT (AA025).  THE FEED
005260* ARRIVES OLDEST-PERIOD-FIRST SO SKIPPING THE FRONT
005270* OF THE FILE DROPS THE OLDEST PERIODS, KEEPING THE
005280* MOST RECENT 100.
005290*
005300           PERFORM  AA021-COUNT-ROWS THRU AA021-EXIT.
005310           PERFORM  AA023-REOPEN-AND-SKIP THRU AA023-EXIT.
005320           PERFORM  AA025-LOAD-ROWS THRU AA025-EXIT.
005330*
005340       AA020-EXIT.  EXIT.
005350*
005360       AA021-COUNT-ROWS.
005370*
005380* FIRST PASS - READS PD-CLEAN-FILE END TO END JUST
005390* TO COUNT THE ROWS, SO AA023 KNOWS HOW MANY TO SKIP.
005400*
005410           MOVE     "N" TO WS-EOF-CLEAN.
005420           MOVE     ZERO TO WS-ROW-CNT.
005430           PERFORM  AA022-COUNT-ONE-ROW THRU AA022-EXIT
005440                    UNTIL WS-EOF-CLEAN = "Y".
005450*
005460       AA021-EXIT.  EXIT.
005470*
005480       AA022-COUNT-ONE-ROW.
005490*
005500* ONE READ OF THE COUNTING PASS.
005510*
005520           READ     PD-CLEAN-FILE
005530                    AT END MOVE "Y" TO WS-EOF-CLEAN
005540           END-READ.
005550           IF       WS-EOF-CLEAN NOT = "Y"
005560                    ADD 1 TO WS-ROW-CNT
005570           END-IF.
005580*
005590       AA022-EXIT.  EXIT.
005600*
005610       AA023-REOPEN-AND-SKIP.
005620*
005630* ONLY ENTERED WHEN THE ROW COUNT EXCEEDS MAX-ROWS -
005640* CLOSES AND REOPENS PD-CLEAN-FILE TO RESET THE READ
005650* POSITION, THEN SKIPS THE OLDEST (COUNT MINUS 100)
005660* RECORDS BEFORE THE LOAD PASS BEGINS.  AA028 BUILDS
005670* THE WARNING NOTE FOR THE SUMMARY REPORT.
005680*
005690           CLOSE    PD-CLEAN-FILE.
005700           OPEN     INPUT PD-CLEAN-FILE.
005710           IF       PD-CL-STATUS NOT = "00"
005720                    DISPLAY PD003
005730                    MOVE 16 TO RETURN-CODE
005740                    GOBACK
005750           END-IF.
005760           MOVE     "N" TO WS-EOF-CLEAN.
005770           MOVE     ZERO TO WS-SKIP-CNT.
005780           IF       WS-ROW-CNT > WS-MAX-ROWS
005790                    COMPUTE WS-SKIP-CNT = WS-ROW-CNT - WS-MAX-ROWS
005800                    PERFORM AA024-SKIP-ONE-ROW THRU AA024-EXIT
005810                            WS-SKIP-CNT TIMES
005820                    PERFORM AA028-WRITE-ROW-LIMIT-NOTE
005830                            THRU AA028-EXIT
005840           END-IF.
005850*
005860       AA023-EXIT.  EXIT.
005870*
005880       AA024-SKIP-ONE-ROW.
005890*
005900* ONE READ-AND-DISCARD OF THE SKIP PASS.
005910*
005920           READ     PD-CLEAN-FILE
005930                    AT END MOVE "Y" TO WS-EOF-CLEAN
005940           END-READ.
005950*
005960       AA024-EXIT.  EXIT.
005970*
005980       AA025-LOAD-ROWS.
005990*
006000* SECOND (OR ONLY) PASS - LOADS WHATEVER RECORDS
006010* REMAIN, UP TO 100, INTO WS-PERIOD-TABLE FOR THE
006020* METRICS WORK THAT FOLLOWS.
006030*
006040           MOVE     "N" TO WS-EOF-CLEAN.
006050           MOVE     ZERO TO WS-TBL-CNT.
006060           PERFORM  AA026-LOAD-ONE-ROW THRU AA026-EXIT
006070                    UNTIL WS-EOF-CLEAN = "Y"
006080                       OR WS-TBL-CNT = WS-MAX-ROWS.
006090*
006100       AA025-EXIT.  EXIT.
006110*
006120       AA026-LOAD-ONE-ROW.
006130*
006140* ONE READ OF THE LOAD PASS - MOVES THE CLEANSED
006150* FIELDS INTO THE NEXT WS-PERIOD-TABLE ENTRY.
006160*
006170           READ     PD-CLEAN-FILE
006180                    AT END MOVE "Y" TO WS-EOF-CLEAN
006190           END-READ.
006200           IF       WS-EOF-CLEAN NOT = "Y"
006210                    ADD  1 TO WS-TBL-CNT
006220                    MOVE PD-CLN-PERIOD-YEAR
006230                         TO TBL-YEAR(WS-TBL-CNT)
006240                    MOVE PD-CLN-PERIOD-MONTH
006250                         TO TBL-MONTH(WS-TBL-CNT)
006260                    STRING TBL-YEAR(WS-TBL-CNT) "-"
006270                           TBL-MONTH(WS-TBL-CNT)
006280                        DELIMITED BY SIZE
006290                        INTO TBL-PERIOD-TEXT(WS-TBL-CNT)
006300                    MOVE PD-CLN-REVENUE
006310                         TO TBL-REVENUE(WS-TBL-CNT)
006320                    MOVE PD-CLN-COGS
006330                         TO TBL-COGS(WS-TBL-CNT)
006340                    MOVE PD-CLN-COGS-PRESENT
006350                         TO TBL-COGS-PRES(WS-TBL-CNT)
006360                    MOVE PD-CLN-RENT
006370                         TO TBL-RENT(WS-TBL-CNT)
006380                    MOVE PD-CLN-RENT-PRESENT
006390                         TO TBL-RENT-PRES(WS-TBL-CNT)
006400                    MOVE PD-CLN-PAYROLL
006410                         TO TBL-PAYROLL(WS-TBL-CNT)
006420                    MOVE PD-CLN-PAYROLL-PRESENT
006430                         TO TBL-PAYROLL-PRES(WS-TBL-CNT)
006440                    MOVE PD-CLN-MARKETING
006450                         TO TBL-MARKETING(WS-TBL-CNT)
006460                    MOVE PD-CLN-MARKETING-PRESENT
006470                         TO TBL-MARKETING-PRES(WS-TBL-CNT)
006480                    MOVE PD-CLN-OTHER
006490                         TO TBL-OTHER(WS-TBL-CNT)
006500                    MOVE PD-CLN-OTHER-PRESENT
006510                         TO TBL-OTHER-PRES(WS-TBL-CNT)
006520           END-IF.
006530*
006540       AA026-EXIT.  EXIT.
006550*
006560       AA028-WRITE-ROW-LIMIT-NOTE.
006570*
006580* 22/06/26 VBC - WORDING WAS A HOUSE-BUILT SENTENCE; THE
006590*                CLIENT SPECIFICATION PRINTS THE EXACT
006600*                PHRASE BELOW, SO THE ROW/SKIP COUNTS ARE
006610*                NO LONGER QUOTED IN THE NOTE.
006620           MOVE     "LIMITED TO LAST 100 PERIODS"
006630               TO   WS-ROW-LIMIT-NOTE.
006640           MOVE     "Y" TO WS-ROW-LIMIT-OK.
006650*
006660       AA028-EXIT.  EXIT.
006670*
006680       AA030-CHECK-MINIMUM-PERIODS.
006690*
006700* MIN-PERIODS GUARD - WITH FEWER THAN THREE PERIODS
006710* LOADED THERE IS NOT ENOUGH HISTORY FOR A TREND OR
006720* A MEANINGFUL AVERAGE, SO AA031 WRITES THE
006730* INSUFFICIENT-DATA LINE AND THE METRICS WORK BELOW
006740* IS SKIPPED ENTIRELY.
006750*
006760           IF       WS-TBL-CNT < WS-MIN-PERIODS
006770                    PERFORM AA031-WRITE-INSUFFICIENT-DATA
006780                            THRU AA031-EXIT
006790           END-IF.
006800*
006810       AA030-EXIT.  EXIT.
006820*
006830       AA031-WRITE-INSUFFICIENT-DATA.
006840*
006850* WRITES THE ONE-LINE 'NOT ENOUGH PERIODS' MESSAGE
006860* STRAIGHT TO THE SUMMARY REPORT WHEN AA030 FINDS
006870* FEWER THAN MIN-PERIODS ROWS.
006880*
006890           MOVE     WS-TBL-CNT TO WS-TBL-CNT-ED.
006900           MOVE     SPACES TO WS-WARNING-OUT-LINE.
006910           STRING   "INSUFFICIENT DATA: FOUND " WS-TBL-CNT-ED
006920                    " PERIODS, MINIMUM 3"
006930               DELIMITED BY SIZE INTO WS-WARN-OUT-TEXT.
006940           MOVE     WS-WARNING-OUT-LINE TO PD-SUMMARY-OUT.
006950           WRITE    PD-SUMMARY-OUT.
006960*
006970       AA031-EXIT.  EXIT.
006980*
006990*  SINGLE PASS OVER THE TABLE - ACCUMULATES THE REVENUE AND
007000*  EXPENSE SUMS, THE PRESENCE COUNTS, THE PER-PERIOD EXPENSE
007010*  SHARE RATIOS AND THE PER-PERIOD OPERATING PROFIT.
007020*
007030       AA040-ACCUMULATE-TOTALS.
007040*
007050* DRIVES THE SINGLE PASS OVER THE LOADED TABLE THAT
007060* BUILDS EVERY RUNNING TOTAL THE METRICS NEED - ONE
007070* PASS ONLY, SO EACH AMOUNT IS ONLY EVER SCANNED
007080* ONCE.
007090*
007100           MOVE     ZERO TO WS-SUB.
007110           PERFORM  AA041-ACCUMULATE-ONE-ROW THRU AA041-EXIT
007120                    VARYING WS-SUB FROM 1 BY 1
007130                       UNTIL WS-SUB > WS-TBL-CNT.
007140*
007150       AA040-EXIT.  EXIT.
007160*
007170       AA041-ACCUMULATE-ONE-ROW.
007180*
007190* ONE PERIOD'S CONTRIBUTION TO THE RUNNING TOTALS -
007200* OPERATING PROFIT, THE REVENUE/COGS SUMS AND
007210* PRESENCE COUNTS, AND THE RUNNING SUM-OF-RATIOS FOR
007220* EACH EXPENSE SHARE (MEAN-OF-RATIOS, NOT RATIO-OF-
007230* MEANS - EVERY QUALIFYING PERIOD COUNTS EQUALLY).
007240*
007250           ADD      TBL-REVENUE(WS-SUB) TO WS-SUM-REVENUE.
007260           MOVE     TBL-REVENUE(WS-SUB) TO TBL-OP-PROFIT(WS-SUB).
007270           IF       TBL-COGS-PRES(WS-SUB) = "Y"
007280                    SUBTRACT TBL-COGS(WS-SUB)
007290                             FROM TBL-OP-PROFIT(WS-SUB)
007300                    ADD      TBL-COGS(WS-SUB) TO WS-SUM-COGS
007310                    ADD      1 TO WS-CNT-COGS
007320                    IF       TBL-REVENUE(WS-SUB) > ZERO
007330                             COMPUTE WS-SHR-RATIO =
007340                                 TBL-COGS(WS-SUB) /
007350                                 TBL-REVENUE(WS-SUB)
007360                             ADD WS-SHR-RATIO TO WS-SHR-COGS-SUM
007370                             ADD 1 TO WS-SHR-COGS-CNT
007380                    END-IF
007390           END-IF.
007400           IF       TBL-RENT-PRES(WS-SUB) = "Y"
007410                    SUBTRACT TBL-RENT(WS-SUB)
007420                             FROM TBL-OP-PROFIT(WS-SUB)
007430                    ADD      TBL-RENT(WS-SUB) TO WS-SUM-RENT
007440                    ADD      1 TO WS-CNT-RENT
007450                    IF       TBL-REVENUE(WS-SUB) > ZERO
007460                             COMPUTE WS-SHR-RATIO =
007470                                 TBL-RENT(WS-SUB) /
007480                                 TBL-REVENUE(WS-SUB)
007490                             ADD WS-SHR-RATIO TO WS-SHR-RENT-SUM
007500                             ADD 1 TO WS-SHR-RENT-CNT
007510                    END-IF
007520           END-IF.
007530           IF       TBL-PAYROLL-PRES(WS-SUB) = "Y"
007540                    SUBTRACT TBL-PAYROLL(WS-SUB)
007550                             FROM TBL-OP-PROFIT(WS-SUB)
007560                    ADD      TBL-PAYROLL(WS-SUB) TO WS-SUM-PAYROLL
007570                    ADD      1 TO WS-CNT-PAYROLL
007580                    IF       TBL-REVENUE(WS-SUB) > ZERO
007590                             COMPUTE WS-SHR-RATIO =
007600                                 TBL-PAYROLL(WS-SUB) /
007610                                 TBL-REVENUE(WS-SUB)
007620                             ADD WS-SHR-RATIO TO WS-SHR-PAYROLL-SUM
007630                             ADD 1 TO WS-SHR-PAYROLL-CNT
007640                    END-IF
007650           END-IF.
007660           IF       TBL-MARKETING-PRES(WS-SUB) = "Y"
007670                    SUBTRACT TBL-MARKETING(WS-SUB)
007680                             FROM TBL-OP-PROFIT(WS-SUB)
007690                    ADD      TBL-MARKETING(WS-SUB)
007700                             TO WS-SUM-MARKETING
007710                    ADD      1 TO WS-CNT-MARKETING
007720                    IF       TBL-REVENUE(WS-SUB) > ZERO
007730                             COMPUTE WS-SHR-RATIO =
007740                                 TBL-MARKETING(WS-SUB) /
007750                                 TBL-REVENUE(WS-SUB)
007760                             ADD WS-SHR-RATIO
007770                                 TO WS-SHR-MARKETING-SUM
007780                             ADD 1 TO WS-SHR-MARKETING-CNT
007790                    END-IF
007800           END-IF.
007810           IF       TBL-OTHER-PRES(WS-SUB) = "Y"
007820                    SUBTRACT TBL-OTHER(WS-SUB)
007830                             FROM TBL-OP-PROFIT(WS-SUB)
007840                    ADD      TBL-OTHER(WS-SUB) TO WS-SUM-OTHER
007850                    ADD      1 TO WS-CNT-OTHER
007860                    IF       TBL-REVENUE(WS-SUB) > ZERO
007870                             COMPUTE WS-SHR-RATIO =
007880                                 TBL-OTHER(WS-SUB) /
007890                                 TBL-REVENUE(WS-SUB)
007900                             ADD WS-SHR-RATIO TO WS-SHR-OTHER-SUM
007910                             ADD 1 TO WS-SHR-OTHER-CNT
007920                    END-IF
007930           END-IF.
007940           ADD      TBL-OP-PROFIT(WS-SUB) TO WS-SUM-OPPROFIT.
007950*
007960       AA041-EXIT.  EXIT.
007970*
007980       AA050-COMPUTE-AVERAGES.
007990*
008000* AVERAGES EVERY SUM BY ITS OWN PRESENCE COUNT.
008010* GROSS PROFIT IS COMPUTED FROM THE UNROUNDED
008020* AVERAGE REVENUE AND COGS SO THE ROUNDING HAPPENS
008030* ONLY ONCE, ON THE FINAL FIGURE.
008040*
008050           DIVIDE   WS-SUM-REVENUE BY WS-TBL-CNT
008060                    GIVING WS-AVG-REV-UNR.
008070           COMPUTE  WS-AVG-REVENUE ROUNDED = WS-AVG-REV-UNR.
008080           IF       WS-CNT-COGS > ZERO
008090                    DIVIDE  WS-SUM-COGS BY WS-CNT-COGS
008100                            GIVING WS-AVG-COGS-UNR
008110                    COMPUTE WS-AVG-COGS ROUNDED = WS-AVG-COGS-UNR
008120                    MOVE    "Y" TO WS-AVG-COGS-PRES
008130                    COMPUTE WS-AVG-GROSS-PROFIT ROUNDED =
008140                                WS-AVG-REV-UNR - WS-AVG-COGS-UNR
008150                    MOVE    "Y" TO WS-AVG-GROSS-PROFIT-PRES
008160*  MARGIN PERCENTAGE IS TAKEN STRAIGHT FROM THE
008170*  UNROUNDED REVENUE/COGS DIFFERENCE ABOVE, NOT FROM
008180*  WS-AVG-GROSS-PROFIT - THAT FIELD HAS ALREADY BEEN
008190*  ROUNDED ONCE AND FEEDING IT BACK IN CAN FLIP A
008200*  BORDERLINE ONE-DECIMAL PERCENTAGE.
008210                    COMPUTE WS-AVG-GROSS-MARGIN-PCT ROUNDED =
008220                                ((WS-AVG-REV-UNR - WS-AVG-COGS-UNR) /
008230                                 WS-AVG-REV-UNR) * 100
008240                    MOVE    "Y" TO WS-AVG-GROSS-MARGIN-PRES
008250           ELSE
008260                    MOVE    ZERO TO WS-AVG-COGS
008270                    MOVE    ZERO TO WS-AVG-GROSS-PROFIT
008280                    MOVE    ZERO TO WS-AVG-GROSS-MARGIN-PCT
008290                    MOVE    "N" TO WS-AVG-COGS-PRES
008300                    MOVE    "N" TO WS-AVG-GROSS-PROFIT-PRES
008310                    MOVE    "N" TO WS-AVG-GROSS-MARGIN-PRES
008320           END-IF.
008330*  SAME CARE FOR OPERATING PROFIT - KEEP THE UNROUNDED
008340*  QUOTIENT FOR THE MARGIN-PCT COMPUTE BELOW AND ROUND
008350*  ONLY THE FIGURE THAT GOES ON THE REPORT.
008360           DIVIDE   WS-SUM-OPPROFIT BY WS-TBL-CNT
008370                    GIVING WS-AVG-OP-PROFIT-UNR.
008380           COMPUTE  WS-AVG-OP-PROFIT ROUNDED = WS-AVG-OP-PROFIT-UNR.
008390           COMPUTE  WS-AVG-OP-MARGIN-PCT ROUNDED =
008400                   (WS-AVG-OP-PROFIT-UNR / WS-AVG-REV-UNR) * 100.
008410*
008420       AA050-EXIT.  EXIT.
008430*
008440*  REVENUE TREND - NEEDS SIX PERIODS OR MORE.  COMPARES THE
008450*  MEAN OF THE LAST THREE PERIODS AGAINST THE MEAN OF THE
008460*  THREE BEFORE THAT.  DIRECTION IS SET FROM THE UNROUNDED
008470*  PERCENTAGE SO A BORDERLINE RESULT IS NEVER TIPPED OVER THE
008480*  5% THRESHOLD BY ROUNDING.
008490*
008500       AA060-COMPUTE-TREND.
008510*
008520* REVENUE TREND OVER THE LAST SIX PERIODS - BELOW
008530* SIX PERIODS LOADED THERE IS NO TREND TO REPORT.
008540* GROWING/STABLE/DECLINING IS DECIDED AGAINST THE
008550* UNROUNDED PERCENTAGE SO A BORDERLINE CASE IS NEVER
008560* TIPPED ONE WAY BY DISPLAY ROUNDING.
008570*
008580           IF       WS-TBL-CNT < WS-TREND-MIN-PRDS
008590                    MOVE ZERO TO WS-REV-TREND-PCT
008600                    MOVE "INSUFFICIENT-DATA" TO WS-TREND-DIRECTION
008610           ELSE
008620                    COMPUTE WS-IDX1 = WS-TBL-CNT
008630                    COMPUTE WS-IDX2 = WS-TBL-CNT - 1
008640                    COMPUTE WS-IDX3 = WS-TBL-CNT - 2
008650                    COMPUTE WS-IDX4 = WS-TBL-CNT - 3
008660                    COMPUTE WS-IDX5 = WS-TBL-CNT - 4
008670                    COMPUTE WS-IDX6 = WS-TBL-CNT - 5
008680                    COMPUTE WS-AVG-RECENT-UNR =
008690                                (TBL-REVENUE(WS-IDX1)
008700                               + TBL-REVENUE(WS-IDX2)
008710                               + TBL-REVENUE(WS-IDX3)) / 3
008720                    COMPUTE WS-AVG-PREVIOUS-UNR =
008730                                (TBL-REVENUE(WS-IDX4)
008740                               + TBL-REVENUE(WS-IDX5)
008750                               + TBL-REVENUE(WS-IDX6)) / 3
008760                    IF      WS-AVG-PREVIOUS-UNR = ZERO
008770                            MOVE ZERO TO WS-REV-TREND-PCT
008780                            MOVE "STABLE" TO WS-TREND-DIRECTION
008790                    ELSE
008800                            COMPUTE WS-TREND-PCT-UNR =
008810                                ((WS-AVG-RECENT-UNR -
008820                                  WS-AVG-PREVIOUS-UNR) /
008830                                  WS-AVG-PREVIOUS-UNR) * 100
008840                            COMPUTE WS-REV-TREND-PCT ROUNDED =
008850                                WS-TREND-PCT-UNR
008860                            IF   WS-TREND-PCT-UNR > 5
008870                                 MOVE "GROWING" TO WS-TREND-DIRECTION
008880                            ELSE
008890                                 IF  WS-TREND-PCT-UNR < -5
008900                                     MOVE "DECLINING"
008910                                          TO WS-TREND-DIRECTION
008920                                 ELSE
008930                                     MOVE "STABLE"
008940                                          TO WS-TREND-DIRECTION
008950                                 END-IF
008960                            END-IF
008970                    END-IF
008980           END-IF.
008990*
009000       AA060-EXIT.  EXIT.
009010*
009020       AA070-COMPUTE-SHARES.
009030*
009040* TURNS THE FIVE RUNNING SUM-OF-RATIOS FROM AA041
009050* INTO THE FIVE AVERAGE EXPENSE-SHARE PERCENTAGES -
009060* EACH DIVIDED BY ITS OWN PRESENCE COUNT, NOT BY THE
009070* TABLE COUNT, SINCE A COLUMN MAY BE ABSENT IN SOME
009080* PERIODS.
009090*
009100           IF       WS-SHR-COGS-CNT > ZERO
009110                    COMPUTE WS-COGS-SHARE-PCT ROUNDED =
009120                        (WS-SHR-COGS-SUM / WS-SHR-COGS-CNT) * 100
009130                    MOVE "Y" TO WS-COGS-SHARE-PRES
009140           ELSE
009150                    MOVE ZERO TO WS-COGS-SHARE-PCT
009160                    MOVE "N" TO WS-COGS-SHARE-PRES
009170           END-IF.
009180           IF       WS-SHR-RENT-CNT > ZERO
009190                    COMPUTE WS-RENT-SHARE-PCT ROUNDED =
009200                        (WS-SHR-RENT-SUM / WS-SHR-RENT-CNT) * 100
009210                    MOVE "Y" TO WS-RENT-SHARE-PRES
009220           ELSE
009230                    MOVE ZERO TO WS-RENT-SHARE-PCT
009240                    MOVE "N" TO WS-RENT-SHARE-PRES
009250           END-IF.
009260           IF       WS-SHR-PAYROLL-CNT > ZERO
009270                    COMPUTE WS-PAYROLL-SHARE-PCT ROUNDED =
009280                        (WS-SHR-PAYROLL-SUM / WS-SHR-PAYROLL-CNT)
009290                         * 100
009300                    MOVE "Y" TO WS-PAYROLL-SHARE-PRES
009310           ELSE
009320                    MOVE ZERO TO WS-PAYROLL-SHARE-PCT
009330                    MOVE "N" TO WS-PAYROLL-SHARE-PRES
009340           END-IF.
009350           IF       WS-SHR-MARKETING-CNT > ZERO
009360                    COMPUTE WS-MARKETING-SHARE-PCT ROUNDED =
009370                        (WS-SHR-MARKETING-SUM /
009380                         WS-SHR-MARKETING-CNT) * 100
009390                    MOVE "Y" TO WS-MARKETING-SHARE-PRES
009400           ELSE
009410                    MOVE ZERO TO WS-MARKETING-SHARE-PCT
009420                    MOVE "N" TO WS-MARKETING-SHARE-PRES
009430           END-IF.
009440           IF       WS-SHR-OTHER-CNT > ZERO
009450                    COMPUTE WS-OTHER-SHARE-PCT ROUNDED =
009460                        (WS-SHR-OTHER-SUM / WS-SHR-OTHER-CNT) * 100
009470                    MOVE "Y" TO WS-OTHER-SHARE-PRES
009480           ELSE
009490                    MOVE ZERO TO WS-OTHER-SHARE-PCT
009500                    MOVE "N" TO WS-OTHER-SHARE-PRES
009510           END-IF.
009520*
009530       AA070-EXIT.  EXIT.
009540*
009550*  ANOMALY SCAN - FIXED FIELD ORDER REVENUE, COGS, MARKETING,
009560*  PAYROLL, RENT.  EACH SETUP PARAGRAPH LOADS ONE FIELD'S
009570*  VALUES INTO THE GENERIC SCAN TABLE AND HANDS OFF TO THE ONE
009580*  COMMON SCANNING PARAGRAPH, AA086, SO THE CHRONOLOGICAL-PAIR
009590*  LOGIC IS WRITTEN ONCE ONLY.
009600*
009610       AA080-DETECT-ANOMALIES.
009620*
009630* ANOMALY SCAN DISPATCHER - RUNS THE FIVE SETUP
009640* PARAGRAPHS (AA081-AA085) IN THE FIXED FIELD ORDER
009650* REVENUE/COGS/MARKETING/PAYROLL/RENT, EACH HANDING
009660* ITS FIELD TO THE ONE SHARED SCANNING PARAGRAPH
009670* BELOW SO THE >30 PERCENT CHANGE LOGIC IS WRITTEN
009680* ONCE, NOT FIVE TIMES.
009690*
009700           MOVE     ZERO TO WS-ANOMALY-COUNT.
009710           MOVE     SPACES TO WS-ANOMALY-FLAT.
009720           PERFORM  AA081-SETUP-REVENUE-SCAN THRU AA081-EXIT.
009730           PERFORM  AA082-SETUP-COGS-SCAN THRU AA082-EXIT.
009740           PERFORM  AA083-SETUP-MARKETING-SCAN THRU AA083-EXIT.
009750           PERFORM  AA084-SETUP-PAYROLL-SCAN THRU AA084-EXIT.
009760           PERFORM  AA085-SETUP-RENT-SCAN THRU AA085-EXIT.
009770*
009780       AA080-EXIT.  EXIT.
009790*
009800       AA081-SETUP-REVENUE-SCAN.
009810*
009820* COPIES THE REVENUE COLUMN, PERIOD BY PERIOD, INTO
009830* THE GENERIC WS-SCAN-WORK TABLE FOR AA086/AA087 TO
009840* WALK.
009850*
009860           MOVE     "REVENUE" TO WS-SCAN-FIELD-NAME.
009870           MOVE     "N" TO WS-SCAN-HAVE-PREV.
009880           MOVE     ZERO TO WS-SCAN-PREV-VALUE.
009890           PERFORM  AA0811-COPY-REVENUE-ENTRY THRU AA0811-EXIT
009900                    VARYING WS-SCAN-SUB FROM 1 BY 1
009910                       UNTIL WS-SCAN-SUB > WS-TBL-CNT.
009920           PERFORM  AA086-SCAN-ONE-FIELD THRU AA086-EXIT.
009930*
009940       AA081-EXIT.  EXIT.
009950*
009960       AA0811-COPY-REVENUE-ENTRY.
009970*
009980* ONE TABLE ENTRY OF THE REVENUE COPY.
009990*
010000           MOVE     TBL-REVENUE(WS-SCAN-SUB)
010010                    TO WS-SCAN-VALUE(WS-SCAN-SUB).
010020           MOVE     "Y" TO WS-SCAN-PRESENT(WS-SCAN-SUB).
010030           MOVE     TBL-PERIOD-TEXT(WS-SCAN-SUB)
010040                    TO WS-SCAN-PERIOD(WS-SCAN-SUB).
010050*
010060       AA0811-EXIT.  EXIT.
010070*
010080       AA082-SETUP-COGS-SCAN.
010090*
010100* AS AA081, FOR THE COGS COLUMN - COGS MAY BE ABSENT
010110* IN A GIVEN PERIOD, SO THE PRESENCE FLAG TRAVELS
010120* WITH EACH ENTRY.
010130*
010140           MOVE     "COGS" TO WS-SCAN-FIELD-NAME.
010150           MOVE     "N" TO WS-SCAN-HAVE-PREV.
010160           MOVE     ZERO TO WS-SCAN-PREV-VALUE.
010170           PERFORM  AA0821-COPY-COGS-ENTRY THRU AA0821-EXIT
010180                    VARYING WS-SCAN-SUB FROM 1 BY 1
010190                       UNTIL WS-SCAN-SUB > WS-TBL-CNT.
010200           PERFORM  AA086-SCAN-ONE-FIELD THRU AA086-EXIT.
010210*
010220       AA082-EXIT.  EXIT.
010230*
010240       AA0821-COPY-COGS-ENTRY.
010250*
010260* ONE TABLE ENTRY OF THE COGS COPY.
010270*
010280           MOVE     TBL-COGS(WS-SCAN-SUB)
010290                    TO WS-SCAN-VALUE(WS-SCAN-SUB).
010300           MOVE     TBL-COGS-PRES(WS-SCAN-SUB)
010310                    TO WS-SCAN-PRESENT(WS-SCAN-SUB).
010320           MOVE     TBL-PERIOD-TEXT(WS-SCAN-SUB)
010330                    TO WS-SCAN-PERIOD(WS-SCAN-SUB).
010340*
010350       AA0821-EXIT.  EXIT.
010360*
010370       AA083-SETUP-MARKETING-SCAN.
010380*
010390* AS AA081, FOR THE MARKETING EXPENSE COLUMN.
010400*
010410           MOVE     "MARKETING" TO WS-SCAN-FIELD-NAME.
010420           MOVE     "N" TO WS-SCAN-HAVE-PREV.
010430           MOVE     ZERO TO WS-SCAN-PREV-VALUE.
010440           PERFORM  AA0831-COPY-MARKETING-ENTRY THRU AA0831-EXIT
010450                    VARYING WS-SCAN-SUB FROM 1 BY 1
010460                       UNTIL WS-SCAN-SUB > WS-TBL-CNT.
010470           PERFORM  AA086-SCAN-ONE-FIELD THRU AA086-EXIT.
010480*
010490       AA083-EXIT.  EXIT.
010500*
010510       AA0831-COPY-MARKETING-ENTRY.
010520*
010530* ONE TABLE ENTRY OF THE MARKETING COPY.
010540*
010550           MOVE     TBL-MARKETING(WS-SCAN-SUB)
010560                    TO WS-SCAN-VALUE(WS-SCAN-SUB).
010570           MOVE     TBL-MARKETING-PRES(WS-SCAN-SUB)
010580                    TO WS-SCAN-PRESENT(WS-SCAN-SUB).
010590           MOVE     TBL-PERIOD-TEXT(WS-SCAN-SUB)
010600                    TO WS-SCAN-PERIOD(WS-SCAN-SUB).
010610*
010620       AA0831-EXIT.  EXIT.
010630*
010640       AA084-SETUP-PAYROLL-SCAN.
010650*
010660* AS AA081, FOR THE PAYROLL EXPENSE COLUMN.
010670*
010680           MOVE     "PAYROLL" TO WS-SCAN-FIELD-NAME.
010690           MOVE     "N" TO WS-SCAN-HAVE-PREV.
010700           MOVE     ZERO TO WS-SCAN-PREV-VALUE.
010710           PERFORM  AA0841-COPY-PAYROLL-ENTRY THRU AA0841-EXIT
010720                    VARYING WS-SCAN-SUB FROM 1 BY 1
010730                       UNTIL WS-SCAN-SUB > WS-TBL-CNT.
010740           PERFORM  AA086-SCAN-ONE-FIELD THRU AA086-EXIT.
010750*
010760       AA084-EXIT.  EXIT.
010770*
010780       AA0841-COPY-PAYROLL-ENTRY.
010790*
010800* ONE TABLE ENTRY OF THE PAYROLL COPY.
010810*
010820           MOVE     TBL-PAYROLL(WS-SCAN-SUB)
010830                    TO WS-SCAN-VALUE(WS-SCAN-SUB).
010840           MOVE     TBL-PAYROLL-PRES(WS-SCAN-SUB)
010850                    TO WS-SCAN-PRESENT(WS-SCAN-SUB).
010860           MOVE     TBL-PERIOD-TEXT(WS-SCAN-SUB)
010870                    TO WS-SCAN-PERIOD(WS-SCAN-SUB).
010880*
010890       AA0841-EXIT.  EXIT.
010900*
010910       AA085-SETUP-RENT-SCAN.
010920*
010930* AS AA081, FOR THE RENT EXPENSE COLUMN - LAST OF
010940* THE FIVE IN THE FIXED SCAN ORDER.
010950*
010960           MOVE     "RENT" TO WS-SCAN-FIELD-NAME.
010970           MOVE     "N" TO WS-SCAN-HAVE-PREV.
010980           MOVE     ZERO TO WS-SCAN-PREV-VALUE.
010990           PERFORM  AA0851-COPY-RENT-ENTRY THRU AA0851-EXIT
011000                    VARYING WS-SCAN-SUB FROM 1 BY 1
011010                       UNTIL WS-SCAN-SUB > WS-TBL-CNT.
011020           PERFORM  AA086-SCAN-ONE-FIELD THRU AA086-EXIT.
011030*
011040       AA085-EXIT.  EXIT.
011050*
011060       AA0851-COPY-RENT-ENTRY.
011070*
011080* ONE TABLE ENTRY OF THE RENT COPY.
011090*
011100           MOVE     TBL-RENT(WS-SCAN-SUB)
011110                    TO WS-SCAN-VALUE(WS-SCAN-SUB).
011120           MOVE     TBL-RENT-PRES(WS-SCAN-SUB)
011130                    TO WS-SCAN-PRESENT(WS-SCAN-SUB).
011140           MOVE     TBL-PERIOD-TEXT(WS-SCAN-SUB)
011150                    TO WS-SCAN-PERIOD(WS-SCAN-SUB).
011160*
011170       AA0851-EXIT.  EXIT.
011180*
011190       AA086-SCAN-ONE-FIELD.
011200*
011210* THE ONE SHARED ANOMALY SCAN - WALKS THE WS-SCAN-
011220* WORK TABLE BUILT BY WHICHEVER AA08N-SETUP
011230* PARAGRAPH CALLED IT, COMPARING EACH CHRONOLOGICAL
011240* PAIR OF PRESENT PERIODS FOR A SWING OF MORE THAN
011250* 30 PERCENT.
011260*
011270           MOVE     ZERO TO WS-SCAN-SUB.
011280           PERFORM  AA087-SCAN-ONE-ENTRY THRU AA087-EXIT
011290                    VARYING WS-SCAN-SUB FROM 1 BY 1
011300                       UNTIL WS-SCAN-SUB > WS-TBL-CNT.
011310*
011320       AA086-EXIT.  EXIT.
011330*
011340       AA087-SCAN-ONE-ENTRY.
011350*
011360* ONE CHRONOLOGICAL PAIR OF THE SCAN - A PERIOD
011370* MISSING THE FIELD IS SKIPPED RATHER THAN COMPARED,
011380* SINCE A GAP IS NOT A SWING.
011390*
011400           IF       WS-SCAN-PRESENT(WS-SCAN-SUB) = "Y"
011410                    IF   WS-SCAN-HAVE-PREV = "Y"
011420                     AND WS-SCAN-PREV-VALUE NOT = ZERO
011430                         COMPUTE WS-SCAN-PCT-CHANGE =
011440                             ((WS-SCAN-VALUE(WS-SCAN-SUB) -
011450                               WS-SCAN-PREV-VALUE) /
011460                               WS-SCAN-PREV-VALUE) * 100
011470                         IF   WS-SCAN-PCT-CHANGE < ZERO
011480                              COMPUTE WS-SCAN-PCT-ABS =
011490                                  WS-SCAN-PCT-CHANGE * -1
011500                              MOVE "FELL" TO WS-SCAN-DIRECTION-WORD
011510                         ELSE
011520                              MOVE WS-SCAN-PCT-CHANGE
011530                                   TO WS-SCAN-PCT-ABS
011540                              MOVE "ROSE" TO WS-SCAN-DIRECTION-WORD
011550                         END-IF
011560                         IF   WS-SCAN-PCT-ABS > 30
011570                          AND WS-ANOMALY-COUNT < 5
011580                              COMPUTE WS-SCAN-PCT-DISP ROUNDED =
011590                                  WS-SCAN-PCT-ABS
011600                              PERFORM AA088-BUILD-ANOMALY-TEXT
011610                                      THRU AA088-EXIT
011620                         END-IF
011630                    END-IF
011640                    MOVE WS-SCAN-VALUE(WS-SCAN-SUB)
011650                         TO WS-SCAN-PREV-VALUE
011660                    MOVE "Y" TO WS-SCAN-HAVE-PREV
011670           END-IF.
011680*
011690       AA087-EXIT.  EXIT.
011700*
011710       AA088-BUILD-ANOMALY-TEXT.
011720*
011730* BUILDS ONE ANOMALY LINE OF REPORT TEXT ONCE AA087
011740* HAS CONFIRMED A SWING - STOPS ACCEPTING NEW
011750* ANOMALIES ONCE FIVE HAVE BEEN FOUND, ACROSS ALL
011760* FIVE FIELDS, NOT FIVE PER FIELD.
011770*
011780           ADD      1 TO WS-ANOMALY-COUNT.
011790           MOVE     SPACES TO WS-ANOMALY-TEXT(WS-ANOMALY-COUNT).
011800           STRING   WS-SCAN-FIELD-NAME   DELIMITED BY SPACE
011810                    " IN "               DELIMITED BY SIZE
011820                    WS-SCAN-PERIOD(WS-SCAN-SUB)
011830                                         DELIMITED BY SIZE
011840                    " "                  DELIMITED BY SIZE
011850                    WS-SCAN-DIRECTION-WORD
011860                                         DELIMITED BY SPACE
011870                    " "                  DELIMITED BY SIZE
011880                    WS-SCAN-PCT-DISP     DELIMITED BY SIZE
011890                    "%"                  DELIMITED BY SIZE
011900               INTO WS-ANOMALY-TEXT(WS-ANOMALY-COUNT).
011910*
011920       AA088-EXIT.  EXIT.
011930*
011940       AA090-WRITE-DETAIL-REPORT.
011950*
011960* DRIVES THE COLUMNAR PER-PERIOD LISTING - ONE LINE
011970* PER LOADED PERIOD VIA AA091, THEN THE CONTROL-
011980* BREAK TOTAL LINE VIA AA092.
011990*
012000           MOVE     PROG-NAME TO WS-HDG-PROG.
012010           MOVE     WS-RUN-DATE-TEXT TO WS-HDG-DATE.
012020           MOVE     WS-HEADING-LINE-1 TO PD-DETAIL-OUT.
012030           WRITE    PD-DETAIL-OUT.
012040           MOVE     WS-DETAIL-COLUMN-HDG TO PD-DETAIL-OUT.
012050           WRITE    PD-DETAIL-OUT.
012060           MOVE     ZERO TO WS-SUB.
012070           PERFORM  AA091-WRITE-ONE-DETAIL-LINE THRU AA091-EXIT
012080                    VARYING WS-SUB FROM 1 BY 1
012090                       UNTIL WS-SUB > WS-TBL-CNT.
012100           PERFORM  AA092-WRITE-CONTROL-TOTAL THRU AA092-EXIT.
012110*
012120       AA090-EXIT.  EXIT.
012130*
012140       AA091-WRITE-ONE-DETAIL-LINE.
012150*
012160* ONE DETAIL LINE - PERIOD, REVENUE, OPERATING
012170* PROFIT AND THE PERIOD'S OWN MARGIN PERCENTAGE.
012180*
012190           MOVE     SPACES TO WS-DETAIL-LINE.
012200           MOVE     TBL-PERIOD-TEXT(WS-SUB) TO WS-DET-PERIOD.
012210           MOVE     TBL-REVENUE(WS-SUB) TO WS-DET-REVENUE-ED.
012220           MOVE     TBL-OP-PROFIT(WS-SUB) TO WS-DET-PROFIT-ED.
012230           IF       TBL-REVENUE(WS-SUB) > ZERO
012240                    COMPUTE WS-DET-MARGIN-ED ROUNDED =
012250                        (TBL-OP-PROFIT(WS-SUB) /
012260                         TBL-REVENUE(WS-SUB)) * 100
012270           ELSE
012280                    MOVE ZERO TO WS-DET-MARGIN-ED
012290           END-IF.
012300           MOVE     WS-DETAIL-LINE TO PD-DETAIL-OUT.
012310           WRITE    PD-DETAIL-OUT.
012320*
012330       AA091-EXIT.  EXIT.
012340*
012350       AA092-WRITE-CONTROL-TOTAL.
012360*
012370* THE DETAIL REPORT'S CONTROL-BREAK TOTAL LINE -
012380* COUNT OF PERIODS LISTED PLUS THE REVENUE AND
012390* OPERATING-PROFIT COLUMN TOTALS.
012400*
012410           MOVE     SPACES TO WS-DETAIL-TOTAL-LINE.
012420           MOVE     WS-TBL-CNT TO WS-TOT-COUNT-ED.
012430           MOVE     WS-SUM-REVENUE TO WS-TOT-REVENUE-ED.
012440           MOVE     WS-SUM-OPPROFIT TO WS-TOT-OPPROFIT-ED.
012450           MOVE     WS-DETAIL-TOTAL-LINE TO PD-DETAIL-OUT.
012460           WRITE    PD-DETAIL-OUT.
012470*
012480       AA092-EXIT.  EXIT.
012490*
012500       AA095-WRITE-SUMMARY-REPORT.
012510*
012520* DRIVES THE SUMMARY REPORT - THE HEADING, THEN EACH
012530* AVERAGE METRIC, THE TREND LINE, THE EXPENSE SHARES,
012540* THE NUMBERED ANOMALY LIST AND FINALLY THE
012550* WARNINGS, IN THAT FIXED ORDER.
012560*
012570           MOVE     PROG-NAME TO WS-HDG-PROG.
012580           MOVE     WS-RUN-DATE-TEXT TO WS-HDG-DATE.
012590           MOVE     WS-HEADING-LINE-1 TO PD-SUMMARY-OUT.
012600           WRITE    PD-SUMMARY-OUT.
012610*
012620           MOVE     "AVERAGE MONTHLY REVENUE" TO WS-SUM-LABEL.
012630           MOVE     WS-AVG-REVENUE TO WS-ED-AMOUNT.
012640           MOVE     WS-ED-AMOUNT TO WS-SUM-VALUE.
012650           PERFORM  AA096-WRITE-SUMMARY-LINE THRU AA096-EXIT.
012660*
012670           MOVE     "AVERAGE MONTHLY COGS" TO WS-SUM-LABEL.
012680           IF       WS-AVG-COGS-PRES = "Y"
012690                    MOVE WS-AVG-COGS TO WS-ED-AMOUNT
012700                    MOVE WS-ED-AMOUNT TO WS-SUM-VALUE
012710           ELSE
012720                    MOVE "N/A" TO WS-SUM-VALUE
012730           END-IF.
012740           PERFORM  AA096-WRITE-SUMMARY-LINE THRU AA096-EXIT.
012750*
012760           MOVE     "AVERAGE GROSS PROFIT" TO WS-SUM-LABEL.
012770           IF       WS-AVG-GROSS-PROFIT-PRES = "Y"
012780                    MOVE WS-AVG-GROSS-PROFIT TO WS-ED-AMOUNT
012790                    MOVE WS-ED-AMOUNT TO WS-SUM-VALUE
012800           ELSE
012810                    MOVE "N/A" TO WS-SUM-VALUE
012820           END-IF.
012830           PERFORM  AA096-WRITE-SUMMARY-LINE THRU AA096-EXIT.
012840*
012850           MOVE     "AVERAGE GROSS MARGIN" TO WS-SUM-LABEL.
012860           IF       WS-AVG-GROSS-MARGIN-PRES = "Y"
012870                    MOVE WS-AVG-GROSS-MARGIN-PCT TO WS-PCT-INPUT
012880                    PERFORM AA099-FORMAT-PCT-VALUE THRU AA099-EXIT
012890           ELSE
012900                    MOVE "N/A" TO WS-SUM-VALUE
012910           END-IF.
012920           PERFORM  AA096-WRITE-SUMMARY-LINE THRU AA096-EXIT.
012930*
012940           MOVE     "AVERAGE OPERATING PROFIT" TO WS-SUM-LABEL.
012950           MOVE     WS-AVG-OP-PROFIT TO WS-ED-AMOUNT.
012960           MOVE     WS-ED-AMOUNT TO WS-SUM-VALUE.
012970           PERFORM  AA096-WRITE-SUMMARY-LINE THRU AA096-EXIT.
012980*
012990           MOVE     "AVERAGE OPERATING MARGIN" TO WS-SUM-LABEL.
013000           MOVE     WS-AVG-OP-MARGIN-PCT TO WS-PCT-INPUT.
013010           PERFORM  AA099-FORMAT-PCT-VALUE THRU AA099-EXIT.
013020           PERFORM  AA096-WRITE-SUMMARY-LINE THRU AA096-EXIT.
013030*
013040           MOVE     "REVENUE TREND" TO WS-SUM-LABEL.
013050           MOVE     WS-REV-TREND-PCT TO WS-PCT-INPUT.
013060           PERFORM  AA099-FORMAT-PCT-VALUE THRU AA099-EXIT.
013070           PERFORM  AA096-WRITE-SUMMARY-LINE THRU AA096-EXIT.
013080*
013090           MOVE     "TREND DIRECTION" TO WS-SUM-LABEL.
013100           MOVE     WS-TREND-DIRECTION TO WS-SUM-VALUE.
013110           PERFORM  AA096-WRITE-SUMMARY-LINE THRU AA096-EXIT.
013120*
013130           MOVE     "COGS SHARE OF REVENUE" TO WS-SUM-LABEL.
013140           IF       WS-COGS-SHARE-PRES = "Y"
013150                    MOVE WS-COGS-SHARE-PCT TO WS-PCT-INPUT
013160                    PERFORM AA099-FORMAT-PCT-VALUE THRU AA099-EXIT
013170           ELSE
013180                    MOVE "N/A" TO WS-SUM-VALUE
013190           END-IF.
013200           PERFORM  AA096-WRITE-SUMMARY-LINE THRU AA096-EXIT.
013210*
013220           MOVE     "RENT SHARE OF REVENUE" TO WS-SUM-LABEL.
013230           IF       WS-RENT-SHARE-PRES = "Y"
013240                    MOVE WS-RENT-SHARE-PCT TO WS-PCT-INPUT
013250                    PERFORM AA099-FORMAT-PCT-VALUE THRU AA099-EXIT
013260           ELSE
013270                    MOVE "N/A" TO WS-SUM-VALUE
013280           END-IF.
013290           PERFORM  AA096-WRITE-SUMMARY-LINE THRU AA096-EXIT.
013300*
013310           MOVE     "PAYROLL SHARE OF REVENUE" TO WS-SUM-LABEL.
013320           IF       WS-PAYROLL-SHARE-PRES = "Y"
013330                    MOVE WS-PAYROLL-SHARE-PCT TO WS-PCT-INPUT
013340                    PERFORM AA099-FORMAT-PCT-VALUE THRU AA099-EXIT
013350           ELSE
013360                    MOVE "N/A" TO WS-SUM-VALUE
013370           END-IF.
013380           PERFORM  AA096-WRITE-SUMMARY-LINE THRU AA096-EXIT.
013390*
013400           MOVE     "MARKETING SHARE OF REVENUE" TO WS-SUM-LABEL.
013410           IF       WS-MARKETING-SHARE-PRES = "Y"
013420                    MOVE WS-MARKETING-SHARE-PCT TO WS-PCT-INPUT
013430                    PERFORM AA099-FORMAT-PCT-VALUE THRU AA099-EXIT
013440           ELSE
013450                    MOVE "N/A" TO WS-SUM-VALUE
013460           END-IF.
013470           PERFORM  AA096-WRITE-SUMMARY-LINE THRU AA096-EXIT.
013480*
013490           MOVE     "OTHER EXPENSE SHARE OF REVENUE"
013500                    TO WS-SUM-LABEL.
013510           IF       WS-OTHER-SHARE-PRES = "Y"
013520                    MOVE WS-OTHER-SHARE-PCT TO WS-PCT-INPUT
013530                    PERFORM AA099-FORMAT-PCT-VALUE THRU AA099-EXIT
013540           ELSE
013550                    MOVE "N/A" TO WS-SUM-VALUE
013560           END-IF.
013570           PERFORM  AA096-WRITE-SUMMARY-LINE THRU AA096-EXIT.
013580*
013590           PERFORM  AA097-WRITE-ANOMALIES THRU AA097-EXIT.
013600           PERFORM  AA098-WRITE-WARNINGS THRU AA098-EXIT.
013610*
013620       AA095-EXIT.  EXIT.
013630*
013640       AA096-WRITE-SUMMARY-LINE.
013650*
013660* THE ONE SHARED LABEL/VALUE LINE WRITER FOR THE
013670* SUMMARY REPORT - EVERY METRIC LINE PASSES THROUGH
013680* HERE SO THE LAYOUT NEVER DRIFTS BETWEEN METRICS.
013690*
013700           MOVE     WS-SUMMARY-LINE TO PD-SUMMARY-OUT.
013710           WRITE    PD-SUMMARY-OUT.
013720           MOVE     SPACES TO WS-SUMMARY-LINE.
013730*
013740       AA096-EXIT.  EXIT.
013750*
013760       AA097-WRITE-ANOMALIES.
013770*
013780* WRITES THE NUMBERED ANOMALY LINES BUILT BY AA088,
013790* OR A 'NONE FOUND' LINE WHEN THE SCAN CAME BACK
013800* EMPTY.
013810*
013820           MOVE     "ANOMALIES DETECTED (MAX 5 REPORTED)"
013830                    TO WS-SUM-LABEL.
013840           PERFORM  AA096-WRITE-SUMMARY-LINE THRU AA096-EXIT.
013850           IF       WS-ANOMALY-COUNT = ZERO
013860                    MOVE "  NONE DETECTED" TO WS-SUM-LABEL
013870                    PERFORM AA096-WRITE-SUMMARY-LINE THRU AA096-EXIT
013880           ELSE
013890                    MOVE ZERO TO WS-SUB
013900                    PERFORM AA0971-WRITE-ONE-ANOMALY
013910                            THRU AA0971-EXIT
013920                            VARYING WS-SUB FROM 1 BY 1
013930                               UNTIL WS-SUB > WS-ANOMALY-COUNT
013940           END-IF.
013950*
013960       AA097-EXIT.  EXIT.
013970*
013980       AA0971-WRITE-ONE-ANOMALY.
013990*
014000* ONE NUMBERED ANOMALY LINE.
014010*
014020           MOVE     WS-SUB TO WS-ANOM-OUT-NUM.
014030           MOVE     WS-ANOMALY-TEXT(WS-SUB) TO WS-ANOM-OUT-TEXT.
014040           MOVE     WS-ANOMALY-OUT-LINE TO PD-SUMMARY-OUT.
014050           WRITE    PD-SUMMARY-OUT.
014060*
014070       AA0971-EXIT.  EXIT.
014080*
014090       AA098-WRITE-WARNINGS.
014100*
014110* 22/06/26 VBC - WARNINGS NOW LISTED IN THE ORDER THE
014120*                STAGES THAT RAISE THEM RUN - PD010'S
014130*                CLEANSING WARNINGS FIRST, THEN THIS
014140*                PROGRAM'S OWN ROW-LIMIT NOTE LAST.
014150           MOVE     "CLEANSING WARNINGS" TO WS-SUM-LABEL.
014160           PERFORM  AA096-WRITE-SUMMARY-LINE THRU AA096-EXIT.
014170           IF       WS-WARN-FILE-OPEN
014180                    MOVE "N" TO WS-EOF-WARN
014190                    PERFORM AA0981-WRITE-ONE-WARNING
014200                            THRU AA0981-EXIT
014210                            UNTIL WS-EOF-WARN = "Y"
014220           END-IF.
014230           IF       WS-ROW-LIMIT-IS-PRESENT
014240                    MOVE WS-ROW-LIMIT-NOTE TO WS-WARN-OUT-TEXT
014250                    MOVE WS-WARNING-OUT-LINE TO PD-SUMMARY-OUT
014260                    WRITE PD-SUMMARY-OUT
014270           END-IF.
014280*
014290       AA098-EXIT.  EXIT.
014300*
014310       AA0981-WRITE-ONE-WARNING.
014320*
014330* ECHOES ONE CLEANSING WARNING BACK OUT OF PD-WARN-
014340* FILE ONTO THE SUMMARY REPORT, IN THE ORDER PD010
014350* WROTE THEM.
014360*
014370           READ     PD-WARN-FILE
014380                    AT END MOVE "Y" TO WS-EOF-WARN
014390           END-READ.
014400           IF       WS-EOF-WARN NOT = "Y"
014410                    MOVE PD-WARN-TEXT TO WS-WARN-OUT-TEXT
014420                    MOVE WS-WARNING-OUT-LINE TO PD-SUMMARY-OUT
014430                    WRITE PD-SUMMARY-OUT
014440           END-IF.
014450*
014460       AA0981-EXIT.  EXIT.
014470*
014480*  GENERIC PERCENTAGE FORMATTER - USED FOR EVERY PERCENTAGE
014490*  LINE IN THE SUMMARY REPORT SO THE EDIT PICTURE AND THE "%"
014500*  SUFFIX ARE BUILT IN EXACTLY ONE PLACE.
014510*
014520       AA099-FORMAT-PCT-VALUE.
014530*
014540* THE ONE SHARED PERCENTAGE FORMATTER - EVERY
014550* PERCENTAGE ON THE SUMMARY REPORT IS EDITED HERE SO
014560* THE SIGN AND DECIMAL PLACE NEVER DRIFT BETWEEN
014570* METRICS.
014580*
014590           MOVE     WS-PCT-INPUT TO WS-PCT-OUTPUT-ED.
014600           STRING   WS-PCT-OUTPUT-ED DELIMITED BY SIZE
014610                    "%"              DELIMITED BY SIZE
014620               INTO WS-SUM-VALUE.
014630*
014640       AA099-EXIT.  EXIT.
014650*
014660       AA900-CLOSE-FILES.
014670*
014680* END OF RUN - CLOSES BOTH REPORTS, THE CLEAN FEED
014690* AND THE WARNING FILE IF IT WAS OPENED.
014700*
014710           CLOSE    PD-CLEAN-FILE.
014720           CLOSE    DETAIL-REPORT.
014730           CLOSE    SUMMARY-REPORT.
014740           IF       WS-WARN-FILE-OPEN
014750                    CLOSE PD-WARN-FILE
014760           END-IF.
014770*
014780       AA900-EXIT.  EXIT.
