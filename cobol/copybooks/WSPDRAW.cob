000100*****************************************************
000110*                                                    *
000120*  RECORD DEFINITION FOR RAW P&L INTAKE RECORD       *
000130*     ONE RECORD PER ACCOUNTING PERIOD, AS RECEIVED  *
000140*     FROM THE CLIENT'S BOOKKEEPING EXTRACT          *
000150*                                                    *
000160*****************************************************
000170* FILE SIZE 115 BYTES - 110 OF EXCHANGE DATA PLUS A
000180* 5-BYTE SPARE, AS LINE SEQUENTIAL SHORT-PADS ON READ.
000190*
000200* THESE FIELDS ARE HELD AS TEXT - THEY ARE CLEANSED AND
000210* EDITED INTO WSPDCLN BY PD010 BEFORE ANY ARITHMETIC.
000220*
000230* 04/02/26 VBC - CREATED FOR P&L DIAGNOSTIC BATCH.
000240*
000250    01  PD-RAW-RECORD.
000260        03  PD-RAW-PERIOD-TEXT      PIC X(20).
000270*                 RAW PERIOD, E.G. "2024-01", A RUSSIAN
000280*                 MONTH NAME, OR A DD.MM.YYYY STYLE DATE.
000290        03  PD-RAW-REVENUE-TEXT     PIC X(15).
000300*                 RAW REVENUE - MAY CARRY SPACES, A
000310*                 THOUSANDS MARK, A CURRENCY SIGN, OR
000320*                 ONE OF THE EMPTY MARKERS.
000330        03  PD-RAW-COGS-TEXT        PIC X(15).
000340        03  PD-RAW-RENT-TEXT        PIC X(15).
000350        03  PD-RAW-PAYROLL-TEXT     PIC X(15).
000360        03  PD-RAW-MARKETING-TEXT   PIC X(15).
000370        03  PD-RAW-OTHER-TEXT       PIC X(15).
000380        03  FILLER                  PIC X(05).
